000100******************************************************************
000200* Author:     Francoise Xavier Martin
000300* Date-Written: 30/03/1994
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 30/03/1994 FXM TKT-139 maquette initiale - top 10 rendement et
001100*                bilan par departement.
001200* 22/04/2022 FXM TKT-140 ajout des fiches detaillees des communes
001300*                temoins (Paris, Versailles, Saint-Denis, Creteil).
001400* 03/05/2022 KR  TKT-142 libelle departement sur la fiche bilan,
001500*                par recherche dans TABLE-DEPTS-IDF (cf. DEPTIDF).
001600* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee - WK-NB-LUES et les
001700*                drapeaux de fin remontes en 77 independants comme
001800*                dans 3-DEPTS.
001900* 18/01/2023 KR  TKT-156 ajout du total general des communes a
002000*                donnees completes en entete du top 10 (COMBINE-RESUME,
002100*                alimente par 3-COMBINE-RENDEMENT).
002200******************************************************************
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID. 5-RAPPORT-RENDEMENT.
002500       AUTHOR.        FRANCOISE XAVIER MARTIN.
002600       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
002700       DATE-WRITTEN.  30/03/1994.
002800       DATE-COMPILED.
002900       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
003000******************************************************************
003100* Purpose: Edite les trois etats de la phase rendement (REGLE U4) :
003200*          top 10 des communes par rendement locatif brut, fiches
003300*          detaillees des communes temoins, bilan par departement.
003400* Tectonics: cobc
003500******************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200
004300           SELECT C-COMBINE-COMPLET ASSIGN TO "COMBINE-COMPLET"
004400               ORGANIZATION LINE SEQUENTIAL.
004500
004600           SELECT C-COMBINE-TOUT ASSIGN TO "COMBINE-TOUT"
004700               ORGANIZATION LINE SEQUENTIAL.
004800
004900           SELECT C-DEPTS-RENDEMENT ASSIGN TO "DEPTS-RENDEMENT"
005000               ORGANIZATION LINE SEQUENTIAL.
005100
005200           SELECT C-COMBINE-RESUME ASSIGN TO "COMBINE-RESUME"
005300               ORGANIZATION LINE SEQUENTIAL.
005400
005500           SELECT FS1 ASSIGN TO "TOP10-RENDEMENT-TXT"
005600               ORGANIZATION LINE SEQUENTIAL.
005700
005800           SELECT FS2 ASSIGN TO "DETAIL-VILLES-TXT"
005900               ORGANIZATION LINE SEQUENTIAL.
006000
006100           SELECT FS3 ASSIGN TO "DEPTS-RENDEMENT-TXT"
006200               ORGANIZATION LINE SEQUENTIAL.
006300
006400******************************************************************
006500       DATA DIVISION.
006600       FILE SECTION.
006700
006800       FD  C-COMBINE-COMPLET.
006900           COPY COMBVIL.
007000
007100      *    Deuxieme image de l'article combine, pour la recherche
007200      *    sequentielle des communes temoins dans le fichier complet
007300      *    (toutes communes, pas seulement le sous-ensemble trie).
007400       FD  C-COMBINE-TOUT.
007500       01  CU-VILLE.
007600           05  CU-VILLE-NOM                 PIC X(30).
007700           05  CU-CODE-INSEE                PIC X(05).
007800           05  CU-DEPARTEMENT               PIC X(03).
007900           05  CU-LOYER-MOYEN-M2            PIC 9(3)V99.
008000           05  CU-LOYER-BAS-M2              PIC 9(3)V99.
008100           05  CU-LOYER-HAUT-M2             PIC 9(3)V99.
008200           05  CU-LOYER-FIABLE              PIC X(01).
008300           05  CU-TYPE-BIEN                 PIC X(12).
008400           05  CU-MATCHED                   PIC X(01).
008500           05  CU-PRIX-VENTE-MOYEN-M2       PIC 9(6)V99.
008600           05  CU-PRIX-VENTE-BAS-M2         PIC 9(6)V99.
008700           05  CU-PRIX-VENTE-HAUT-M2        PIC 9(6)V99.
008800           05  CU-SURFACE-MOYENNE           PIC 9(5)V99.
008900           05  CU-NB-TRANSACTIONS           PIC 9(7).
009000           05  CU-RENDEMENT-BRUT-PCT        PIC 9(3)V99.
009100           05  FILLER                       PIC X(12).
009200       01  CU-VILLE-R REDEFINES CU-VILLE    PIC X(122).
009300
009400       FD  C-DEPTS-RENDEMENT.
009500           COPY DEPTREND.
009600
009700      *    Total general des communes a donnees completes (REGLE U4),
009800      *    alimente par 3-COMBINE-RENDEMENT, imprime en entete du top 10.
009900       FD  C-COMBINE-RESUME.
010000       01  CR-RESUME.
010100           05  CR-NB-VILLES-COMPLETES       PIC 9(5).
010200           05  FILLER                       PIC X(20).
010300       FD  FS1.
010400       01  FS1-DATA                     PIC X(90).
010500
010600       FD  FS2.
010700       01  FS2-DATA                     PIC X(120).
010800
010900       FD  FS3.
011000       01  FS3-DATA                     PIC X(90).
011100
011200******************************************************************
011300       WORKING-STORAGE SECTION.
011400
011500       COPY DEPTIDF.
011600
011700      *    Communes temoins de la fiche detaillee (REGLE U4 "fiche
011800      *    ville") - ordre impose par le cahier des charges regional.
011900       01  TABLE-VILLES-EXEMPLE-V.
012000           05  FILLER PIC X(30) VALUE 'PARIS'.
012100           05  FILLER PIC X(30) VALUE 'VERSAILLES'.
012200           05  FILLER PIC X(30) VALUE 'SAINT-DENIS'.
012300           05  FILLER PIC X(30) VALUE 'CRETEIL'.
012400       01  TABLE-VILLES-EXEMPLE REDEFINES TABLE-VILLES-EXEMPLE-V.
012500           05  TVE-VILLE OCCURS 4        PIC X(30).
012600
012700      *    Compteur de communes editees, en 77 independant comme
012800      *    CPT dans l'ancien PROJET COMMUNES (2-DEPTS).
012900       77  WK-NB-LUES                   PIC 9(2) COMP VALUE 0.
013000       1   WORKING-DATA-MANAGER.
013100
013200           05  WK-IND-EXEMPLE           PIC 9(1) COMP VALUE 0.
013300           05  WK-IND-DEPT              PIC 9(1) COMP VALUE 0.
013400           05  WK-PRIX-ENTIER           PIC 9(6) COMP VALUE 0.
013500           05  WK-PRIX-ENTIER-R REDEFINES WK-PRIX-ENTIER
013600                                         PIC 9(6).
013700           05  WK-VILLE-TROUVEE         PIC X(01) VALUE 'N'.
013800               88  WK-VILLE-OK          VALUE 'Y'.
013900               88  WK-VILLE-NON         VALUE 'N'.
014000           05  WK-VILLE-NOM-MAJ         PIC X(30).
014100           05  WK-ALPHABET-MIN          PIC X(26)
014200               VALUE 'abcdefghijklmnopqrstuvwxyz'.
014300           05  WK-ALPHABET-MAJ          PIC X(26)
014400               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014500           05  FILLER                   PIC X(05).
014600
014700       1   EDITION-MANAGER.
014800
014900           05  ARTICLE-TITRE-3     PIC X(48)
015000               VALUE 'TOP 10 DES COMMUNES - RENDEMENT LOCATIF BRUT'.
015100
015200           05  ARTICLE-TOTAL-3.
015300               10  FILLER PIC X(38)
015400                   VALUE 'Communes a donnees completes (total) :'.
015500               10  AT3-NB-COMPLETES PIC ZZZZ9.
015600               10  FILLER PIC X(05) VALUE SPACE.
015700
015800           05  ARTICLE-TITRE-4     PIC X(48)
015900               VALUE 'FICHES DETAILLEES DES COMMUNES TEMOINS'.
016000
016100           05  ARTICLE-TITRE-6     PIC X(48)
016200               VALUE 'BILAN RENDEMENT PAR DEPARTEMENT'.
016300
016400           05  ARTICLE-BANNIERE-90.
016500               10  FILLER PIC X(85) VALUE ALL '='.
016600
016700           05  ARTICLE-LIGNE-3.
016800               10  FILLER PIC X VALUE '+'.
016900               10  FILLER PIC X(25) VALUE ALL '-'.
017000               10  FILLER PIC X VALUE '+'.
017100               10  FILLER PIC X(08) VALUE ALL '-'.
017200               10  FILLER PIC X VALUE '+'.
017300               10  FILLER PIC X(16) VALUE ALL '-'.
017400               10  FILLER PIC X VALUE '+'.
017500               10  FILLER PIC X(16) VALUE ALL '-'.
017600               10  FILLER PIC X VALUE '+'.
017700               10  FILLER PIC X(15) VALUE ALL '-'.
017800               10  FILLER PIC X VALUE '+'.
017900           05  ARTICLE-LIGNE-3-R REDEFINES ARTICLE-LIGNE-3
018000                                         PIC X(83).
018100
018200           05  ARTICLE-ENTETE-3.
018300               10  FILLER PIC X VALUE '|'.
018400               10  FILLER PIC X(25) VALUE 'Commune'.
018500               10  FILLER PIC X VALUE '|'.
018600               10  FILLER PIC X(08) VALUE 'Dept'.
018700               10  FILLER PIC X VALUE '|'.
018800               10  FILLER PIC X(16) VALUE 'Prix vente m2'.
018900               10  FILLER PIC X VALUE '|'.
019000               10  FILLER PIC X(16) VALUE 'Loyer m2'.
019100               10  FILLER PIC X VALUE '|'.
019200               10  FILLER PIC X(15) VALUE 'Rendement'.
019300               10  FILLER PIC X VALUE '|'.
019400           05  ARTICLE-ENTETE-3-R REDEFINES ARTICLE-ENTETE-3
019500                                         PIC X(83).
019600
019700           05  ARTICLE-INDIV-3.
019800               10  FILLER PIC X VALUE '|'.
019900               10  AI3-VILLE         PIC X(25).
020000               10  FILLER PIC X VALUE '|'.
020100               10  AI3-DEPARTEMENT   PIC X(08).
020200               10  FILLER PIC X VALUE '|'.
020300               10  AI3-PRIX-VENTE    PIC ZZZ,ZZ9.
020400               10  FILLER PIC X(03) VALUE 'EUR'.
020500               10  FILLER PIC X VALUE '|'.
020600               10  AI3-LOYER         PIC ZZ9,99.
020700               10  FILLER PIC X(02) VALUE 'EUR'.
020800               10  FILLER PIC X VALUE '|'.
020900               10  AI3-RENDEMENT     PIC ZZ9,99.
021000               10  FILLER PIC X VALUE '%'.
021100               10  FILLER PIC X(07) VALUE SPACE.
021200               10  FILLER PIC X VALUE '|'.
021300           05  ARTICLE-INDIV-3-R REDEFINES ARTICLE-INDIV-3
021400                                         PIC X(83).
021500
021600           05  ARTICLE-BLOC-4.
021700               10  AB4-LIGNE-1.
021800                   15  FILLER           PIC X(10) VALUE 'Commune : '.
021900                   15  AB4-VILLE        PIC X(30).
022000                   15  FILLER           PIC X(14) VALUE
022100                                            'Departement : '.
022200                   15  AB4-DEPARTEMENT  PIC X(03).
022300               10  AB4-LIGNE-2.
022400                   15  FILLER           PIC X(16) VALUE
022500                                            '  Vente au m2 : '.
022600                   15  FILLER           PIC X(06) VALUE 'bas = '.
022700                   15  AB4-VENTE-BAS    PIC ZZZ,ZZ9.
022800                   15  FILLER           PIC X(10) VALUE
022900                                            '  moy = '.
023000                   15  AB4-VENTE-MOY    PIC ZZZ,ZZ9.
023100                   15  FILLER           PIC X(10) VALUE
023200                                            '  haut = '.
023300                   15  AB4-VENTE-HAUT   PIC ZZZ,ZZ9.
023400                   15  FILLER           PIC X(04) VALUE ' EUR'.
023500               10  AB4-LIGNE-3.
023600                   15  FILLER           PIC X(16) VALUE
023700                                            '  Loyer au m2 : '.
023800                   15  FILLER           PIC X(06) VALUE 'bas = '.
023900                   15  AB4-LOYER-BAS    PIC ZZ9,99.
024000                   15  FILLER           PIC X(10) VALUE
024100                                            '  moy = '.
024200                   15  AB4-LOYER-MOY    PIC ZZ9,99.
024300                   15  FILLER           PIC X(10) VALUE
024400                                            '  haut = '.
024500                   15  AB4-LOYER-HAUT   PIC ZZ9,99.
024600                   15  FILLER           PIC X(04) VALUE ' EUR'.
024700               10  AB4-LIGNE-4.
024800                   15  FILLER           PIC X(20) VALUE
024900                                            '  Rendement brut : '.
025000                   15  AB4-RENDEMENT    PIC ZZ9,99.
025100                   15  FILLER           PIC X VALUE '%'.
025200
025300           05  ARTICLE-LIGNE-6.
025400               10  FILLER PIC X VALUE '+'.
025500               10  FILLER PIC X(20) VALUE ALL '-'.
025600               10  FILLER PIC X VALUE '+'.
025700               10  FILLER PIC X(08) VALUE ALL '-'.
025800               10  FILLER PIC X VALUE '+'.
025900               10  FILLER PIC X(16) VALUE ALL '-'.
026000               10  FILLER PIC X VALUE '+'.
026100               10  FILLER PIC X(16) VALUE ALL '-'.
026200               10  FILLER PIC X VALUE '+'.
026300               10  FILLER PIC X(15) VALUE ALL '-'.
026400               10  FILLER PIC X VALUE '+'.
026500           05  ARTICLE-LIGNE-6-R REDEFINES ARTICLE-LIGNE-6
026600                                         PIC X(78).
026700
026800           05  ARTICLE-ENTETE-6.
026900               10  FILLER PIC X VALUE '|'.
027000               10  FILLER PIC X(20) VALUE 'Departement'.
027100               10  FILLER PIC X VALUE '|'.
027200               10  FILLER PIC X(08) VALUE 'Villes'.
027300               10  FILLER PIC X VALUE '|'.
027400               10  FILLER PIC X(16) VALUE 'Prix vente moy'.
027500               10  FILLER PIC X VALUE '|'.
027600               10  FILLER PIC X(16) VALUE 'Loyer moyen'.
027700               10  FILLER PIC X VALUE '|'.
027800               10  FILLER PIC X(15) VALUE 'Rendement moy'.
027900               10  FILLER PIC X VALUE '|'.
028000           05  ARTICLE-ENTETE-6-R REDEFINES ARTICLE-ENTETE-6
028100                                         PIC X(78).
028200
028300           05  ARTICLE-INDIV-6.
028400               10  FILLER PIC X VALUE '|'.
028500               10  AI6-DEPARTEMENT   PIC X(20).
028600               10  FILLER PIC X VALUE '|'.
028700               10  AI6-NB-VILLES     PIC ZZ,ZZ9.
028800               10  FILLER PIC X(03) VALUE SPACE.
028900               10  FILLER PIC X VALUE '|'.
029000               10  AI6-PRIX-VENTE    PIC ZZZ,ZZ9.
029100               10  FILLER PIC X(03) VALUE 'EUR'.
029200               10  FILLER PIC X VALUE '|'.
029300               10  AI6-LOYER         PIC ZZ9,99.
029400               10  FILLER PIC X(02) VALUE 'EUR'.
029500               10  FILLER PIC X VALUE '|'.
029600               10  AI6-RENDEMENT     PIC ZZ9,99.
029700               10  FILLER PIC X VALUE '%'.
029800               10  FILLER PIC X(07) VALUE SPACE.
029900               10  FILLER PIC X VALUE '|'.
030000           05  ARTICLE-INDIV-6-R REDEFINES ARTICLE-INDIV-6
030100                                         PIC X(78).
030200
030300      * ++===                                fin article rencontre ===++
030400       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
030500           88  FF                              VALUE  HIGH-VALUE.
030600       77  FIN-ENREG-2              PIC  X(01) VALUE  SPACE.
030700           88  FF2                             VALUE  HIGH-VALUE.
030800       77  FIN-ENREG-3              PIC  X(01) VALUE  SPACE.
030900           88  FF3                             VALUE  HIGH-VALUE.
031000
031100******************************************************************
031200       PROCEDURE DIVISION.
031300
031400       MAIN-PROCEDURE.
031500
031600           PERFORM EDITER-TOP10-RENDEMENT
031700           PERFORM EDITER-FICHES-VILLES
031800           PERFORM EDITER-BILAN-DEPTS
031900
032000           PERFORM FIN-PGM
032100           .
032200
032300******************************************************************
032400*        ETAT 3 - TOP 10 DES RENDEMENTS LOCATIFS (REGLE U4 "top 10")
032500
032600       EDITER-TOP10-RENDEMENT.
032700
032800           OPEN INPUT C-COMBINE-COMPLET
032900           OPEN INPUT C-COMBINE-RESUME
033000           OPEN OUTPUT FS1
033100
033200           READ C-COMBINE-RESUME
033300               AT END
033400                   MOVE 0 TO CR-NB-VILLES-COMPLETES.
033500           MOVE CR-NB-VILLES-COMPLETES TO AT3-NB-COMPLETES
033600           CLOSE C-COMBINE-RESUME
033700
033800           MOVE ARTICLE-BANNIERE-90 TO FS1-DATA
033900           WRITE FS1-DATA
034000           MOVE ARTICLE-TITRE-3 TO FS1-DATA
034100           WRITE FS1-DATA
034200           MOVE ARTICLE-TOTAL-3 TO FS1-DATA
034300           WRITE FS1-DATA
034400           MOVE ARTICLE-BANNIERE-90 TO FS1-DATA
034500           WRITE FS1-DATA
034600           MOVE ARTICLE-LIGNE-3 TO FS1-DATA
034700           WRITE FS1-DATA
034800           MOVE ARTICLE-ENTETE-3 TO FS1-DATA
034900           WRITE FS1-DATA
035000           MOVE ARTICLE-LIGNE-3 TO FS1-DATA
035100           WRITE FS1-DATA
035200
035300           PERFORM EDITER-UNE-COMMUNE-R3 THRU EDITER-UNE-COMMUNE-R3-EXIT
035400               UNTIL FF OR WK-NB-LUES = 10
035500
035600           MOVE ARTICLE-LIGNE-3 TO FS1-DATA
035700           WRITE FS1-DATA
035800           MOVE ARTICLE-BANNIERE-90 TO FS1-DATA
035900           WRITE FS1-DATA
036000
036100           CLOSE C-COMBINE-COMPLET FS1
036200           .
036300
036400******************************************************************
036500*        EDITION D'UNE LIGNE DU TOP 10 RENDEMENT
036600
036700       EDITER-UNE-COMMUNE-R3.
036800
036900           READ C-COMBINE-COMPLET
037000               AT END
037100                   SET FF TO TRUE
037200                   GO TO EDITER-UNE-COMMUNE-R3-EXIT.
037300
037400           ADD 1 TO WK-NB-LUES
037500
037600           MOVE CV-VILLE-NOM   TO AI3-VILLE
037700           MOVE CV-DEPARTEMENT TO AI3-DEPARTEMENT
037800           COMPUTE WK-PRIX-ENTIER ROUNDED = CV-PRIX-VENTE-MOYEN-M2
037900           MOVE WK-PRIX-ENTIER TO AI3-PRIX-VENTE
038000           MOVE CV-LOYER-MOYEN-M2 TO AI3-LOYER
038100           MOVE CV-RENDEMENT-BRUT-PCT TO AI3-RENDEMENT
038200
038300           MOVE ARTICLE-INDIV-3 TO FS1-DATA
038400           WRITE FS1-DATA
038500           .
038600       EDITER-UNE-COMMUNE-R3-EXIT.
038700           EXIT.
038800
038900******************************************************************
039000*        ETAT 4 - FICHES DETAILLEES DES COMMUNES TEMOINS (REGLE U4)
039100
039200       EDITER-FICHES-VILLES.
039300
039400           OPEN OUTPUT FS2
039500
039600           MOVE ARTICLE-BANNIERE-90 TO FS2-DATA
039700           WRITE FS2-DATA
039800           MOVE ARTICLE-TITRE-4 TO FS2-DATA
039900           WRITE FS2-DATA
040000           MOVE ARTICLE-BANNIERE-90 TO FS2-DATA
040100           WRITE FS2-DATA
040200
040300           PERFORM EDITER-FICHE-UNE-VILLE
040400               VARYING WK-IND-EXEMPLE FROM 1 BY 1
040500               UNTIL WK-IND-EXEMPLE > 4
040600
040700           CLOSE FS2
040800           .
040900
041000******************************************************************
041100*        RECHERCHE ET EDITION DE LA FICHE D'UNE COMMUNE TEMOIN
041200
041300       EDITER-FICHE-UNE-VILLE.
041400
041500           MOVE SPACE TO FIN-ENREG-2
041600           SET WK-VILLE-NON TO TRUE
041700
041800           OPEN INPUT C-COMBINE-TOUT
041900
042000           PERFORM CHERCHER-VILLE-TEMOIN THRU
042100               CHERCHER-VILLE-TEMOIN-EXIT
042200               UNTIL FF2 OR WK-VILLE-OK
042300
042400           CLOSE C-COMBINE-TOUT
042500
042600           IF WK-VILLE-OK
042700               PERFORM CONSTRUIRE-FICHE-VILLE
042800           END-IF
042900           .
043000
043100******************************************************************
043200*        UNE LECTURE DU BALAYAGE SEQUENTIEL PAR NOM DE COMMUNE
043300
043400       CHERCHER-VILLE-TEMOIN.
043500
043600           READ C-COMBINE-TOUT
043700               AT END
043800                   SET FF2 TO TRUE
043900                   GO TO CHERCHER-VILLE-TEMOIN-EXIT.
044000
044100           MOVE CU-VILLE-NOM TO WK-VILLE-NOM-MAJ
044200           INSPECT WK-VILLE-NOM-MAJ
044300               CONVERTING WK-ALPHABET-MIN TO WK-ALPHABET-MAJ
044400           IF WK-VILLE-NOM-MAJ = TVE-VILLE(WK-IND-EXEMPLE)
044500               SET WK-VILLE-OK TO TRUE
044600           END-IF
044700           .
044800       CHERCHER-VILLE-TEMOIN-EXIT.
044900           EXIT.
045000
045100******************************************************************
045200*        MISE EN FORME DE LA FICHE D'UNE COMMUNE TEMOIN
045300
045400       CONSTRUIRE-FICHE-VILLE.
045500
045600           MOVE CU-VILLE-NOM       TO AB4-VILLE
045700           MOVE CU-DEPARTEMENT     TO AB4-DEPARTEMENT
045800           MOVE CU-PRIX-VENTE-BAS-M2  TO AB4-VENTE-BAS
045900           MOVE CU-PRIX-VENTE-MOYEN-M2 TO AB4-VENTE-MOY
046000           MOVE CU-PRIX-VENTE-HAUT-M2 TO AB4-VENTE-HAUT
046100           MOVE CU-LOYER-BAS-M2    TO AB4-LOYER-BAS
046200           MOVE CU-LOYER-MOYEN-M2  TO AB4-LOYER-MOY
046300           MOVE CU-LOYER-HAUT-M2   TO AB4-LOYER-HAUT
046400           MOVE CU-RENDEMENT-BRUT-PCT TO AB4-RENDEMENT
046500
046600           MOVE AB4-LIGNE-1 TO FS2-DATA
046700           WRITE FS2-DATA
046800
046900           IF CU-LOYER-BAS-M2 > 0 AND CU-LOYER-HAUT-M2 > 0
047000               MOVE AB4-LIGNE-2 TO FS2-DATA
047100               WRITE FS2-DATA
047200               MOVE AB4-LIGNE-3 TO FS2-DATA
047300               WRITE FS2-DATA
047400           END-IF
047500
047600           MOVE AB4-LIGNE-4 TO FS2-DATA
047700           WRITE FS2-DATA
047800
047900           MOVE ARTICLE-BANNIERE-90 TO FS2-DATA
048000           WRITE FS2-DATA
048100           .
048200
048300******************************************************************
048400*        ETAT 6 - BILAN RENDEMENT PAR DEPARTEMENT (REGLE U4)
048500
048600       EDITER-BILAN-DEPTS.
048700
048800           OPEN INPUT C-DEPTS-RENDEMENT
048900           OPEN OUTPUT FS3
049000
049100           MOVE ARTICLE-BANNIERE-90 TO FS3-DATA
049200           WRITE FS3-DATA
049300           MOVE ARTICLE-TITRE-6 TO FS3-DATA
049400           WRITE FS3-DATA
049500           MOVE ARTICLE-BANNIERE-90 TO FS3-DATA
049600           WRITE FS3-DATA
049700           MOVE ARTICLE-LIGNE-6 TO FS3-DATA
049800           WRITE FS3-DATA
049900           MOVE ARTICLE-ENTETE-6 TO FS3-DATA
050000           WRITE FS3-DATA
050100           MOVE ARTICLE-LIGNE-6 TO FS3-DATA
050200           WRITE FS3-DATA
050300
050400           PERFORM EDITER-UN-DEPT-R6 THRU EDITER-UN-DEPT-R6-EXIT
050500               UNTIL FF3
050600
050700           MOVE ARTICLE-LIGNE-6 TO FS3-DATA
050800           WRITE FS3-DATA
050900           MOVE ARTICLE-BANNIERE-90 TO FS3-DATA
051000           WRITE FS3-DATA
051100
051200           CLOSE C-DEPTS-RENDEMENT FS3
051300           .
051400
051500******************************************************************
051600*        EDITION D'UNE LIGNE DU BILAN PAR DEPARTEMENT
051700
051800       EDITER-UN-DEPT-R6.
051900
052000           READ C-DEPTS-RENDEMENT
052100               AT END
052200                   SET FF3 TO TRUE
052300                   GO TO EDITER-UN-DEPT-R6-EXIT.
052400
052500           MOVE 1 TO WK-IND-DEPT
052600
052700           PERFORM CHERCHER-NOM-DEPT THRU CHERCHER-NOM-DEPT-EXIT
052800               UNTIL WK-IND-DEPT > 8
052900                  OR TDI-CODE(WK-IND-DEPT) = DR-DEPARTEMENT
053000
053100           MOVE TDI-NOM(WK-IND-DEPT)  TO AI6-DEPARTEMENT
053200           MOVE DR-NB-VILLES          TO AI6-NB-VILLES
053300           COMPUTE WK-PRIX-ENTIER ROUNDED = DR-PRIX-VENTE-MOYEN
053400           MOVE WK-PRIX-ENTIER        TO AI6-PRIX-VENTE
053500           MOVE DR-LOYER-MOYEN        TO AI6-LOYER
053600           MOVE DR-RENDEMENT-MOYEN    TO AI6-RENDEMENT
053700
053800           MOVE ARTICLE-INDIV-6 TO FS3-DATA
053900           WRITE FS3-DATA
054000           .
054100       EDITER-UN-DEPT-R6-EXIT.
054200           EXIT.
054300
054400******************************************************************
054500*        UNE POSITION DE LA TABLE-DEPTS-IDF (LIBELLE DEPARTEMENT)
054600
054700       CHERCHER-NOM-DEPT.
054800
054900           ADD 1 TO WK-IND-DEPT
055000           .
055100       CHERCHER-NOM-DEPT-EXIT.
055200           EXIT.
055300
055400******************************************************************
055500       FIN-PGM.
055600           STOP RUN.
055700******************************************************************
