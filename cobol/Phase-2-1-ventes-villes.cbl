000100******************************************************************
000200* Author:     Kevin Ropital
000300* Date-Written: 22/01/1987
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 22/01/1987 KR  TKT-126 maquette initiale - accumulation par
001100*                ville (bloc global, appartements, maisons).
001200* 21/03/1998 KR  Table TABLEAU-VILLES passee a 1300 occurrences
001300*                (couverture totale des communes IDF, cf. le
001400*                meme elargissement fait sur 2-VENTES-PROPRES).
001500* 28/03/2022 KR  TKT-127 ajout du calcul de mediane par tri
001600*                externe du fichier des ventes propres.
001700* 02/04/2022 FXM TKT-133 repartition T1-T5+ par bloc, tri final
001800*                des villes par prix moyen decroissant.
001900* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee - WK-NB-VILLES et
002000*                les drapeaux de fin remontes en 77 independants
002100*                comme dans 3-DEPTS.
002200******************************************************************
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID. 3-VILLES-VENTES.
002500       AUTHOR.        KEVIN ROPITAL.
002600       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
002700       DATE-WRITTEN.  22/01/1987.
002800       DATE-COMPILED.
002900       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
003000******************************************************************
003100* Purpose: Calcule, pour chaque ville, les statistiques de prix
003200*          de vente au m2 (global, appartements, maisons) a
003300*          partir du fichier des ventes propres, et produit le
003400*          fichier des statistiques villes trie par prix moyen
003500*          decroissant.
003600* Tectonics: cobc
003700******************************************************************
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400
004500           SELECT F-VENTES-PROPRES ASSIGN TO "VENTES-PROPRES"
004600               ORGANIZATION LINE SEQUENTIAL.
004700
004800           SELECT C-VENTES-TRIEES ASSIGN TO "VENTES-TRIEES"
004900               ORGANIZATION LINE SEQUENTIAL.
005000
005100           SELECT TRI-MEDIANE ASSIGN TO DISK.
005200
005300           SELECT C-VILLES-VENTES ASSIGN TO "VILLES-VENTES"
005400               ORGANIZATION LINE SEQUENTIAL.
005500
005600           SELECT F-VILLES-INDEXED ASSIGN TO "VILLES-VENTES-IDX"
005700               ORGANIZATION IS INDEXED
005800               ACCESS MODE IS RANDOM
005900               RECORD KEY IS VX-CLE.
006000
006100******************************************************************
006200       DATA DIVISION.
006300       FILE SECTION.
006400
006500       FD  F-VENTES-PROPRES.
006600           COPY DVFNETT.
006700
006800       FD  C-VENTES-TRIEES.
006900       01  TR-VENTE.
007000           05  TR-DATE-MUTATION             PIC X(10).
007100           05  TR-NATURE-MUTATION           PIC X(25).
007200           05  TR-VALEUR-FONCIERE           PIC 9(9)V99.
007300           05  TR-CODE-COMMUNE              PIC X(05).
007400           05  TR-NOM-COMMUNE               PIC X(30).
007500           05  TR-CODE-DEPARTEMENT          PIC X(03).
007600           05  TR-TYPE-LOCAL                PIC X(15).
007700           05  TR-SURFACE-REELLE-BATI       PIC 9(6)V99.
007800           05  TR-NB-PIECES                 PIC 9(03).
007900           05  TR-PRIX-M2                   PIC 9(6)V99.
008000           05  FILLER                       PIC X(12).
008100       01  TR-VENTE-R REDEFINES TR-VENTE    PIC X(130).
008200
008300      *    Article de travail du tri (meme gabarit que NT-VENTE,
008400      *    indispensable pour le transfert positionnel USING/GIVING,
008500      *    cf. le SD T-DATA de 4-CONTRIBUABLES).
008600       SD  TRI-MEDIANE.
008700       01  SM-VENTE.
008800           05  SM-DATE-MUTATION             PIC X(10).
008900           05  SM-NATURE-MUTATION           PIC X(25).
009000           05  SM-VALEUR-FONCIERE           PIC 9(9)V99.
009100           05  SM-CODE-COMMUNE              PIC X(05).
009200           05  SM-NOM-COMMUNE               PIC X(30).
009300           05  SM-CODE-DEPARTEMENT          PIC X(03).
009400           05  SM-TYPE-LOCAL                PIC X(15).
009500           05  SM-SURFACE-REELLE-BATI       PIC 9(6)V99.
009600           05  SM-NB-PIECES                 PIC 9(03).
009700           05  SM-PRIX-M2                   PIC 9(6)V99.
009800           05  FILLER                       PIC X(12).
009900       01  SM-VENTE-R REDEFINES SM-VENTE    PIC X(130).
010000
010100       FD  C-VILLES-VENTES.
010200       01  FV-VILLE-REC                     PIC X(261).
010300
010400       FD  F-VILLES-INDEXED.
010500       01  VX-VILLE-REC.
010600           05  VX-CLE.
010700           10  VX-VILLE-NOM                 PIC X(30).
010800           10  VX-CODE-DEPT                 PIC X(03).
010900           05  FILLER                       PIC X(228).
011000
011100******************************************************************
011200       WORKING-STORAGE SECTION.
011300
011400       COPY VILSTAT.
011500
011600      *    Nombre de villes rencontrees, en 77 independant comme CPT
011700      *    dans l'ancien PROJET COMMUNES (2-DEPTS).
011800       77  WK-NB-VILLES                 PIC 9(4) COMP VALUE 0.
011900
012000       1   WORKING-DATA-MANAGER.
012100
012200           05  WK-IND-VILLE             PIC 9(4) COMP VALUE 0.
012300           05  WK-IND-TROUVE            PIC 9(4) COMP VALUE 0.
012400           05  WK-IND-BUCKET            PIC 9(1) COMP VALUE 0.
012500
012600      *    Cle de ville courante, redefinie en vue plate pour la
012700      *    comparaison directe au groupe precedent lors de la
012800      *    detection de changement de ville.
012900           05  WK-CLE-COURANTE.
013000               10  WK-CLE-NOM           PIC X(30).
013100               10  WK-CLE-DEPT          PIC X(03).
013200           05  WK-CLE-COURANTE-R REDEFINES WK-CLE-COURANTE
013300                                         PIC X(33).
013400           05  WK-ALPHABET-MIN          PIC X(26)
013500               VALUE 'abcdefghijklmnopqrstuvwxyz'.
013600           05  WK-ALPHABET-MAJ          PIC X(26)
013700               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013800
013900      *    Compteurs de la mediane (deuxieme passe, fichier trie).
014000           05  WK-RANG-COURANT          PIC 9(7) COMP VALUE 0.
014100           05  WK-NB-TOTAL-VILLE        PIC 9(7) COMP VALUE 0.
014200           05  WK-RANG-MEDIAN-1         PIC 9(7) COMP VALUE 0.
014300           05  WK-RANG-MEDIAN-2         PIC 9(7) COMP VALUE 0.
014400           05  WK-QUOTIENT              PIC 9(7) COMP VALUE 0.
014500           05  WK-RESTE                 PIC 9(7) COMP VALUE 0.
014600           05  WK-SOMME-MEDIANE         PIC 9(9)V99 VALUE 0.
014700
014800      *    Echange pour le tri final par bulles de la table des
014900      *    villes (classement prix moyen decroissant).
015000           05  WK-VILLE-ECHANGE         PIC X(293).
015100           05  WK-PERMUTE               PIC X(01) VALUE 'N'.
015200               88  WK-A-PERMUTE         VALUE 'Y'.
015300           05  WK-BORNE-TRI             PIC 9(4) COMP VALUE 0.
015400
015500       1   TABLE-VILLES-MANAGER.
015600
015700           05  TABLEAU-VILLES OCCURS 1300.
015800               10  TV-CLE.
015900                   15  TV-VILLE-NOM      PIC X(30).
016000                   15  TV-CODE-DEPT      PIC X(03).
016100               10  TV-COMPLETE          PIC 9(1) VALUE 0.
016200                   88  TV-COMPLETE-FALSE VALUE 0.
016300                   88  TV-COMPLETE-TRUE  VALUE 1.
016400               10  TV-GLOBAL.
016500                   15  TV-SOMME-PRIX     PIC 9(9)V99 VALUE 0.
016600                   15  TV-PRIX-MIN       PIC 9(6)V99 VALUE 0.
016700                   15  TV-PRIX-MAX       PIC 9(6)V99 VALUE 0.
016800                   15  TV-NB-TRANS       PIC 9(7) VALUE 0.
016900                   15  TV-SOMME-SURFACE  PIC 9(9)V99 VALUE 0.
017000                   15  TV-PRIX-MOYEN     PIC 9(6)V99 VALUE 0.
017100                   15  TV-PRIX-MEDIAN    PIC 9(6)V99 VALUE 0.
017200                   15  TV-REPART OCCURS 5 PIC 9(6) VALUE 0.
017300               10  TV-APPART.
017400                   15  TV-APP-PRESENT    PIC X(01) VALUE 'N'.
017500                       88  TV-APP-OK     VALUE 'Y'.
017600                   15  TV-APP-SOMME-PRIX PIC 9(9)V99 VALUE 0.
017700                   15  TV-APP-PRIX-MIN   PIC 9(6)V99 VALUE 0.
017800                   15  TV-APP-PRIX-MAX   PIC 9(6)V99 VALUE 0.
017900                   15  TV-APP-NB-TRANS   PIC 9(7) VALUE 0.
018000                   15  TV-APP-SOMME-SURF PIC 9(9)V99 VALUE 0.
018100                   15  TV-APP-PRIX-MOYEN PIC 9(6)V99 VALUE 0.
018200                   15  TV-APP-REPART OCCURS 5 PIC 9(6) VALUE 0.
018300               10  TV-MAISON.
018400                   15  TV-MAI-PRESENT    PIC X(01) VALUE 'N'.
018500                       88  TV-MAI-OK     VALUE 'Y'.
018600                   15  TV-MAI-SOMME-PRIX PIC 9(9)V99 VALUE 0.
018700                   15  TV-MAI-PRIX-MIN   PIC 9(6)V99 VALUE 0.
018800                   15  TV-MAI-PRIX-MAX   PIC 9(6)V99 VALUE 0.
018900                   15  TV-MAI-NB-TRANS   PIC 9(7) VALUE 0.
019000                   15  TV-MAI-SOMME-SURF PIC 9(9)V99 VALUE 0.
019100                   15  TV-MAI-PRIX-MOYEN PIC 9(6)V99 VALUE 0.
019200                   15  TV-MAI-REPART OCCURS 5 PIC 9(6) VALUE 0.
019300           05  FILLER                       PIC X(05).
019400
019500      * ++===                                fin article rencontre ===++
019600       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
019700           88  FF                              VALUE  HIGH-VALUE.
019800       77  FIN-ENREG-2              PIC  X(01) VALUE  SPACE.
019900           88  FF2                             VALUE  HIGH-VALUE.
020000
020100******************************************************************
020200       PROCEDURE DIVISION.
020300
020400       MAIN-PROCEDURE.
020500
020600           OPEN INPUT F-VENTES-PROPRES
020700           PERFORM ACCUMULER-VENTE THRU ACCUMULER-VENTE-EXIT
020800               UNTIL FF
020900           CLOSE F-VENTES-PROPRES
021000
021100           PERFORM CALCUL-MOYENNES
021200
021300           SORT TRI-MEDIANE
021400               ON ASCENDING KEY SM-NOM-COMMUNE
021500               ON ASCENDING KEY SM-CODE-DEPARTEMENT
021600               ON ASCENDING KEY SM-PRIX-M2
021700               USING F-VENTES-PROPRES
021800               GIVING C-VENTES-TRIEES
021900
022000           OPEN INPUT C-VENTES-TRIEES
022100           PERFORM CALCUL-MEDIANES THRU CALCUL-MEDIANES-EXIT
022200               UNTIL FF2
022300           CLOSE C-VENTES-TRIEES
022400
022500           PERFORM TRIER-VILLES THRU TRIER-VILLES-EXIT
022600
022700           OPEN OUTPUT C-VILLES-VENTES
022800           OPEN OUTPUT F-VILLES-INDEXED
022900           PERFORM ECRIRE-VILLES-STAT
023000               VARYING WK-IND-VILLE FROM 1 BY 1
023100               UNTIL WK-IND-VILLE > WK-NB-VILLES
023200           CLOSE C-VILLES-VENTES F-VILLES-INDEXED
023300
023400           PERFORM FIN-PGM
023500           .
023600
023700******************************************************************
023800*        PREMIERE PASSE - ACCUMULATION PAR VILLE (REGLES U2)
023900
024000       ACCUMULER-VENTE.
024100
024200           READ F-VENTES-PROPRES
024300               AT END
024400                   SET FF TO TRUE
024500                   GO TO ACCUMULER-VENTE-EXIT.
024600
024700           PERFORM TROUVER-OU-CREER-VILLE
024800
024900           ADD 1 TO TV-NB-TRANS(WK-IND-TROUVE)
025000           ADD NT-PRIX-M2 TO TV-SOMME-PRIX(WK-IND-TROUVE)
025100           ADD NT-SURFACE-REELLE-BATI
025200               TO TV-SOMME-SURFACE(WK-IND-TROUVE)
025300
025400           IF TV-NB-TRANS(WK-IND-TROUVE) = 1
025500               MOVE NT-PRIX-M2 TO TV-PRIX-MIN(WK-IND-TROUVE)
025600               MOVE NT-PRIX-M2 TO TV-PRIX-MAX(WK-IND-TROUVE)
025700           ELSE
025800               IF NT-PRIX-M2 < TV-PRIX-MIN(WK-IND-TROUVE)
025900                   MOVE NT-PRIX-M2 TO TV-PRIX-MIN(WK-IND-TROUVE)
026000               END-IF
026100               IF NT-PRIX-M2 > TV-PRIX-MAX(WK-IND-TROUVE)
026200                   MOVE NT-PRIX-M2 TO TV-PRIX-MAX(WK-IND-TROUVE)
026300               END-IF
026400           END-IF
026500
026600           PERFORM POSER-BUCKET-PIECES
026700
026800           IF NT-TYPE-APPARTEMENT
026900               PERFORM ACCUMULER-APPART
027000           END-IF
027100           IF NT-TYPE-MAISON
027200               PERFORM ACCUMULER-MAISON
027300           END-IF
027400           .
027500       ACCUMULER-VENTE-EXIT.
027600           EXIT.
027700
027800******************************************************************
027900*        RECHERCHE OU CREATION DE LA VILLE DANS LA TABLE
028000*        (idiom TABLE-REGION / INDEXED-COMPLETE de 2-REGIONS)
028100
028200       TROUVER-OU-CREER-VILLE.
028300
028400           MOVE 0 TO WK-IND-TROUVE
028500           MOVE 1 TO WK-IND-VILLE
028600
028700           PERFORM CHERCHER-SLOT-VILLE THRU
028800               CHERCHER-SLOT-VILLE-EXIT
028900               UNTIL WK-IND-VILLE > WK-NB-VILLES
029000                  OR WK-IND-TROUVE NOT = 0
029100
029200           IF WK-IND-TROUVE = 0
029300               ADD 1 TO WK-NB-VILLES
029400               MOVE WK-NB-VILLES TO WK-IND-TROUVE
029500               MOVE NT-NOM-COMMUNE
029600                   TO TV-VILLE-NOM(WK-IND-TROUVE)
029700               MOVE NT-CODE-DEPARTEMENT
029800                   TO TV-CODE-DEPT(WK-IND-TROUVE)
029900               SET TV-COMPLETE-TRUE(WK-IND-TROUVE) TO TRUE
030000           END-IF
030100           .
030200
030300       CHERCHER-SLOT-VILLE.
030400           IF TV-VILLE-NOM(WK-IND-VILLE) = NT-NOM-COMMUNE AND
030500              TV-CODE-DEPT(WK-IND-VILLE) = NT-CODE-DEPARTEMENT
030600               MOVE WK-IND-VILLE TO WK-IND-TROUVE
030700               GO TO CHERCHER-SLOT-VILLE-EXIT
030800           END-IF
030900           ADD 1 TO WK-IND-VILLE
031000           .
031100       CHERCHER-SLOT-VILLE-EXIT.
031200           EXIT.
031300
031400******************************************************************
031500*        REGLE U2 - REPARTITION T1/T2/T3/T4/T5+
031600
031700       POSER-BUCKET-PIECES.
031800           IF NT-NB-PIECES >= 1 AND NT-NB-PIECES <= 4
031900               MOVE NT-NB-PIECES TO WK-IND-BUCKET
032000               ADD 1 TO TV-REPART(WK-IND-TROUVE WK-IND-BUCKET)
032100           ELSE
032200               IF NT-NB-PIECES >= 5
032300                   ADD 1 TO TV-REPART(WK-IND-TROUVE 5)
032400               END-IF
032500           END-IF
032600           .
032700
032800       ACCUMULER-APPART.
032900           SET TV-APP-OK(WK-IND-TROUVE) TO TRUE
033000           ADD 1 TO TV-APP-NB-TRANS(WK-IND-TROUVE)
033100           ADD NT-PRIX-M2 TO TV-APP-SOMME-PRIX(WK-IND-TROUVE)
033200           ADD NT-SURFACE-REELLE-BATI
033300               TO TV-APP-SOMME-SURF(WK-IND-TROUVE)
033400           IF TV-APP-NB-TRANS(WK-IND-TROUVE) = 1
033500               MOVE NT-PRIX-M2 TO TV-APP-PRIX-MIN(WK-IND-TROUVE)
033600               MOVE NT-PRIX-M2 TO TV-APP-PRIX-MAX(WK-IND-TROUVE)
033700           ELSE
033800               IF NT-PRIX-M2 < TV-APP-PRIX-MIN(WK-IND-TROUVE)
033900                   MOVE NT-PRIX-M2
034000                       TO TV-APP-PRIX-MIN(WK-IND-TROUVE)
034100               END-IF
034200               IF NT-PRIX-M2 > TV-APP-PRIX-MAX(WK-IND-TROUVE)
034300                   MOVE NT-PRIX-M2
034400                       TO TV-APP-PRIX-MAX(WK-IND-TROUVE)
034500               END-IF
034600           END-IF
034700           IF NT-NB-PIECES >= 1 AND NT-NB-PIECES <= 4
034800               ADD 1 TO TV-APP-REPART(WK-IND-TROUVE WK-IND-BUCKET)
034900           ELSE
035000               IF NT-NB-PIECES >= 5
035100                   ADD 1 TO TV-APP-REPART(WK-IND-TROUVE 5)
035200               END-IF
035300           END-IF
035400           .
035500
035600       ACCUMULER-MAISON.
035700           SET TV-MAI-OK(WK-IND-TROUVE) TO TRUE
035800           ADD 1 TO TV-MAI-NB-TRANS(WK-IND-TROUVE)
035900           ADD NT-PRIX-M2 TO TV-MAI-SOMME-PRIX(WK-IND-TROUVE)
036000           ADD NT-SURFACE-REELLE-BATI
036100               TO TV-MAI-SOMME-SURF(WK-IND-TROUVE)
036200           IF TV-MAI-NB-TRANS(WK-IND-TROUVE) = 1
036300               MOVE NT-PRIX-M2 TO TV-MAI-PRIX-MIN(WK-IND-TROUVE)
036400               MOVE NT-PRIX-M2 TO TV-MAI-PRIX-MAX(WK-IND-TROUVE)
036500           ELSE
036600               IF NT-PRIX-M2 < TV-MAI-PRIX-MIN(WK-IND-TROUVE)
036700                   MOVE NT-PRIX-M2
036800                       TO TV-MAI-PRIX-MIN(WK-IND-TROUVE)
036900               END-IF
037000               IF NT-PRIX-M2 > TV-MAI-PRIX-MAX(WK-IND-TROUVE)
037100                   MOVE NT-PRIX-M2
037200                       TO TV-MAI-PRIX-MAX(WK-IND-TROUVE)
037300               END-IF
037400           END-IF
037500           IF NT-NB-PIECES >= 1 AND NT-NB-PIECES <= 4
037600               ADD 1 TO TV-MAI-REPART(WK-IND-TROUVE WK-IND-BUCKET)
037700           ELSE
037800               IF NT-NB-PIECES >= 5
037900                   ADD 1 TO TV-MAI-REPART(WK-IND-TROUVE 5)
038000               END-IF
038100           END-IF
038200           .
038300
038400******************************************************************
038500*        MOYENNES (PRIX, SURFACE) - ARRONDI COMMERCIAL
038600
038700       CALCUL-MOYENNES.
038800
038900           PERFORM CALCULER-MOYENNE-VILLE
039000               VARYING WK-IND-VILLE FROM 1 BY 1
039100               UNTIL WK-IND-VILLE > WK-NB-VILLES
039200           .
039300
039400       CALCULER-MOYENNE-VILLE.
039500           COMPUTE TV-PRIX-MOYEN(WK-IND-VILLE) ROUNDED =
039600               TV-SOMME-PRIX(WK-IND-VILLE) / TV-NB-TRANS(WK-IND-VILLE)
039700
039800           IF TV-APP-OK(WK-IND-VILLE)
039900               COMPUTE TV-APP-PRIX-MOYEN(WK-IND-VILLE) ROUNDED =
040000                   TV-APP-SOMME-PRIX(WK-IND-VILLE) /
040100                   TV-APP-NB-TRANS(WK-IND-VILLE)
040200           END-IF
040300
040400           IF TV-MAI-OK(WK-IND-VILLE)
040500               COMPUTE TV-MAI-PRIX-MOYEN(WK-IND-VILLE) ROUNDED =
040600                   TV-MAI-SOMME-PRIX(WK-IND-VILLE) /
040700                   TV-MAI-NB-TRANS(WK-IND-VILLE)
040800           END-IF
040900           .
041000
041100******************************************************************
041200*        DEUXIEME PASSE (FICHIER TRIE) - CALCUL DE LA MEDIANE
041300
041400       CALCUL-MEDIANES.
041500
041600           READ C-VENTES-TRIEES
041700               AT END
041800                   SET FF2 TO TRUE
041900                   GO TO CALCUL-MEDIANES-EXIT.
042000
042100           MOVE TR-NOM-COMMUNE TO WK-CLE-NOM
042200           MOVE TR-CODE-DEPARTEMENT TO WK-CLE-DEPT
042300
042400           IF WK-RANG-COURANT = 0
042500               PERFORM INITIER-GROUPE-MEDIANE
042600           END-IF
042700
042800           ADD 1 TO WK-RANG-COURANT
042900
043000           IF WK-RANG-COURANT = WK-RANG-MEDIAN-1 OR
043100              WK-RANG-COURANT = WK-RANG-MEDIAN-2
043200               ADD TR-PRIX-M2 TO WK-SOMME-MEDIANE
043300           END-IF
043400
043500           IF WK-RANG-COURANT = WK-NB-TOTAL-VILLE
043600               PERFORM FINALISER-GROUPE-MEDIANE
043700               MOVE 0 TO WK-RANG-COURANT
043800           END-IF
043900           .
044000       CALCUL-MEDIANES-EXIT.
044100           EXIT.
044200
044300       INITIER-GROUPE-MEDIANE.
044400           MOVE 0 TO WK-IND-TROUVE
044500           MOVE 1 TO WK-IND-VILLE
044600           PERFORM CHERCHER-SLOT-MEDIANE THRU
044700               CHERCHER-SLOT-MEDIANE-EXIT
044800               UNTIL WK-IND-VILLE > WK-NB-VILLES
044900                  OR WK-IND-TROUVE NOT = 0
045000
045100           MOVE TV-NB-TRANS(WK-IND-TROUVE) TO WK-NB-TOTAL-VILLE
045200           MOVE 0 TO WK-SOMME-MEDIANE
045300
045400           DIVIDE WK-NB-TOTAL-VILLE BY 2
045500               GIVING WK-QUOTIENT REMAINDER WK-RESTE
045600           IF WK-RESTE = 0
045700               MOVE WK-QUOTIENT TO WK-RANG-MEDIAN-1
045800               COMPUTE WK-RANG-MEDIAN-2 = WK-QUOTIENT + 1
045900           ELSE
046000               COMPUTE WK-RANG-MEDIAN-1 = WK-QUOTIENT + 1
046100               MOVE WK-RANG-MEDIAN-1 TO WK-RANG-MEDIAN-2
046200           END-IF
046300           .
046400
046500       CHERCHER-SLOT-MEDIANE.
046600           IF TV-VILLE-NOM(WK-IND-VILLE) = WK-CLE-NOM AND
046700              TV-CODE-DEPT(WK-IND-VILLE) = WK-CLE-DEPT
046800               MOVE WK-IND-VILLE TO WK-IND-TROUVE
046900               GO TO CHERCHER-SLOT-MEDIANE-EXIT
047000           END-IF
047100           ADD 1 TO WK-IND-VILLE
047200           .
047300       CHERCHER-SLOT-MEDIANE-EXIT.
047400           EXIT.
047500
047600       FINALISER-GROUPE-MEDIANE.
047700           IF WK-RANG-MEDIAN-1 = WK-RANG-MEDIAN-2
047800               MOVE WK-SOMME-MEDIANE TO TV-PRIX-MEDIAN(WK-IND-TROUVE)
047900           ELSE
048000               COMPUTE TV-PRIX-MEDIAN(WK-IND-TROUVE) ROUNDED =
048100                   WK-SOMME-MEDIANE / 2
048200           END-IF
048300           .
048400
048500******************************************************************
048600*        TRI FINAL PAR BULLES - PRIX MOYEN GLOBAL DECROISSANT
048700
048800       TRIER-VILLES.
048900
049000           IF WK-NB-VILLES < 2
049100               GO TO TRIER-VILLES-EXIT
049200           END-IF
049300
049400           MOVE 'Y' TO WK-PERMUTE
049500           PERFORM PASSE-DE-TRI THRU PASSE-DE-TRI-EXIT
049600               UNTIL NOT WK-A-PERMUTE
049700           .
049800       TRIER-VILLES-EXIT.
049900           EXIT.
050000
050100       PASSE-DE-TRI.
050200           MOVE 'N' TO WK-PERMUTE
050300           COMPUTE WK-BORNE-TRI = WK-NB-VILLES - 1
050400
050500           PERFORM COMPARER-ET-ECHANGER
050600               VARYING WK-IND-VILLE FROM 1 BY 1
050700               UNTIL WK-IND-VILLE > WK-BORNE-TRI
050800           .
050900       PASSE-DE-TRI-EXIT.
051000           EXIT.
051100
051200       COMPARER-ET-ECHANGER.
051300           IF TV-PRIX-MOYEN(WK-IND-VILLE) <
051400              TV-PRIX-MOYEN(WK-IND-VILLE + 1)
051500               MOVE TABLEAU-VILLES(WK-IND-VILLE)
051600                   TO WK-VILLE-ECHANGE
051700               MOVE TABLEAU-VILLES(WK-IND-VILLE + 1)
051800                   TO TABLEAU-VILLES(WK-IND-VILLE)
051900               MOVE WK-VILLE-ECHANGE
052000                   TO TABLEAU-VILLES(WK-IND-VILLE + 1)
052100               SET WK-A-PERMUTE TO TRUE
052200           END-IF
052300           .
052400
052500******************************************************************
052600*        EDITION DU FICHIER FINAL (SEQUENTIEL ET INDEXE)
052700
052800       ECRIRE-VILLES-STAT.
052900
053000           MOVE TV-VILLE-NOM(WK-IND-VILLE)
053100               TO VS-VILLE-NOM
053200           MOVE TV-CODE-DEPT(WK-IND-VILLE)
053300               TO VS-CODE-DEPARTEMENT
053400           MOVE TV-PRIX-MOYEN(WK-IND-VILLE)
053500               TO VS-PRIX-MOYEN-M2
053600           MOVE TV-PRIX-MEDIAN(WK-IND-VILLE)
053700               TO VS-PRIX-MEDIAN-M2
053800           MOVE TV-PRIX-MIN(WK-IND-VILLE)
053900               TO VS-PRIX-MIN-M2
054000           MOVE TV-PRIX-MAX(WK-IND-VILLE)
054100               TO VS-PRIX-MAX-M2
054200           MOVE TV-NB-TRANS(WK-IND-VILLE)
054300               TO VS-NOMBRE-TRANSACTIONS
054400           COMPUTE VS-SURFACE-MOYENNE ROUNDED =
054500               TV-SOMME-SURFACE(WK-IND-VILLE) /
054600               TV-NB-TRANS(WK-IND-VILLE)
054700           MOVE TV-REPART(WK-IND-VILLE 1) TO VS-NOMBRE-T1
054800           MOVE TV-REPART(WK-IND-VILLE 2) TO VS-NOMBRE-T2
054900           MOVE TV-REPART(WK-IND-VILLE 3) TO VS-NOMBRE-T3
055000           MOVE TV-REPART(WK-IND-VILLE 4) TO VS-NOMBRE-T4
055100           MOVE TV-REPART(WK-IND-VILLE 5)
055200               TO VS-NOMBRE-T5-PLUS
055300
055400           IF TV-APP-OK(WK-IND-VILLE)
055500               SET VS-APP-OK TO TRUE
055600               MOVE TV-APP-PRIX-MOYEN(WK-IND-VILLE)
055700                   TO VS-APP-PRIX-MOYEN-M2
055800               MOVE TV-APP-PRIX-MIN(WK-IND-VILLE)
055900                   TO VS-APP-PRIX-MIN-M2
056000               MOVE TV-APP-PRIX-MAX(WK-IND-VILLE)
056100                   TO VS-APP-PRIX-MAX-M2
056200               MOVE TV-APP-NB-TRANS(WK-IND-VILLE)
056300                   TO VS-APP-NOMBRE-TRANS
056400               COMPUTE VS-APP-SURFACE-MOYENNE ROUNDED =
056500                   TV-APP-SOMME-SURF(WK-IND-VILLE) /
056600                   TV-APP-NB-TRANS(WK-IND-VILLE)
056700               MOVE TV-APP-REPART(WK-IND-VILLE 1)
056800                   TO VS-APP-NOMBRE-T1
056900               MOVE TV-APP-REPART(WK-IND-VILLE 2)
057000                   TO VS-APP-NOMBRE-T2
057100               MOVE TV-APP-REPART(WK-IND-VILLE 3)
057200                   TO VS-APP-NOMBRE-T3
057300               MOVE TV-APP-REPART(WK-IND-VILLE 4)
057400                   TO VS-APP-NOMBRE-T4
057500               MOVE TV-APP-REPART(WK-IND-VILLE 5)
057600                   TO VS-APP-NOMBRE-T5-PLUS
057700           ELSE
057800               SET VS-APP-ABSENT TO TRUE
057900           END-IF
058000
058100           IF TV-MAI-OK(WK-IND-VILLE)
058200               SET VS-MAI-OK TO TRUE
058300               MOVE TV-MAI-PRIX-MOYEN(WK-IND-VILLE)
058400                   TO VS-MAI-PRIX-MOYEN-M2
058500               MOVE TV-MAI-PRIX-MIN(WK-IND-VILLE)
058600                   TO VS-MAI-PRIX-MIN-M2
058700               MOVE TV-MAI-PRIX-MAX(WK-IND-VILLE)
058800                   TO VS-MAI-PRIX-MAX-M2
058900               MOVE TV-MAI-NB-TRANS(WK-IND-VILLE)
059000                   TO VS-MAI-NOMBRE-TRANS
059100               COMPUTE VS-MAI-SURFACE-MOYENNE ROUNDED =
059200                   TV-MAI-SOMME-SURF(WK-IND-VILLE) /
059300                   TV-MAI-NB-TRANS(WK-IND-VILLE)
059400               MOVE TV-MAI-REPART(WK-IND-VILLE 1)
059500                   TO VS-MAI-NOMBRE-T1
059600               MOVE TV-MAI-REPART(WK-IND-VILLE 2)
059700                   TO VS-MAI-NOMBRE-T2
059800               MOVE TV-MAI-REPART(WK-IND-VILLE 3)
059900                   TO VS-MAI-NOMBRE-T3
060000               MOVE TV-MAI-REPART(WK-IND-VILLE 4)
060100                   TO VS-MAI-NOMBRE-T4
060200               MOVE TV-MAI-REPART(WK-IND-VILLE 5)
060300                   TO VS-MAI-NOMBRE-T5-PLUS
060400           ELSE
060500               SET VS-MAI-ABSENT TO TRUE
060600           END-IF
060700
060800           MOVE VS-VILLE TO FV-VILLE-REC
060900           WRITE FV-VILLE-REC
061000
061100           MOVE VS-VILLE TO VX-VILLE-REC
061200           MOVE VS-VILLE-NOM TO VX-VILLE-NOM
061300           INSPECT VX-VILLE-NOM
061400               CONVERTING WK-ALPHABET-MIN TO WK-ALPHABET-MAJ
061500           WRITE VX-VILLE-REC
061600               INVALID KEY
061700                   CONTINUE
061800           END-WRITE
061900           .
062000
062100******************************************************************
062200       FIN-PGM.
062300           STOP RUN.
062400******************************************************************
