000100******************************************************************
000200* Author:     Francoise Xavier Martin
000300* Date-Written: 25/02/1991
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 25/02/1991 FXM TKT-128 maquette initiale - top 10 communes par
001100*                loyer predit au m2.
001200* 14/09/1999 FXM Compteur d'observations passe sur 6 chiffres pour
001300*                suivre la nouvelle carte des loyers (volumetrie
001400*                An 2000).
001500* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee - WK-NB-LUES et
001600*                FIN-ENREG remontes en 77 independants comme
001700*                dans 3-DEPTS.
001800******************************************************************
001900       IDENTIFICATION DIVISION.
002000       PROGRAM-ID. 4-TOP10-LOYERS.
002100       AUTHOR.        FRANCOISE XAVIER MARTIN.
002200       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
002300       DATE-WRITTEN.  25/02/1991.
002400       DATE-COMPILED.
002500       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
002600******************************************************************
002700* Purpose: Edite les 10 premieres communes du fichier des loyers
002800*          les plus hauts (deja classe par loyer predit au m2
002900*          decroissant par 3-LOYERS-DEPTS) - REGLE U3 "top 10".
003000* Tectonics: cobc
003100******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800
003900           SELECT F-LOYERS-HAUT ASSIGN TO "LOYERS-TOP20"
004000               ORGANIZATION LINE SEQUENTIAL.
004100
004200           SELECT FS ASSIGN TO "TOP10-LOYERS-TXT"
004300               ORGANIZATION LINE SEQUENTIAL.
004400
004500******************************************************************
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       FD  F-LOYERS-HAUT.
005000       01  L2-COMMUNE.
005100           05  L2-INSEE-C                   PIC X(05).
005200           05  L2-LIBGEO                    PIC X(30).
005300           05  L2-DEP                        PIC X(03).
005400           05  L2-EPCI                       PIC X(09).
005500           05  L2-LOYPREDM2                  PIC 9(3)V99.
005600           05  L2-LWR-IPM2                   PIC 9(3)V99.
005700           05  L2-UPR-IPM2                   PIC 9(3)V99.
005800           05  L2-TYPPRED                    PIC X(10).
005900           05  L2-NBOBS-COM                  PIC 9(06).
006000           05  L2-NBOBS-MAIL                 PIC 9(06).
006100           05  L2-R2-ADJ                     PIC 9V9(4).
006200           05  L2-ID-ZONE                    PIC X(10).
006300           05  L2-TYPE-BIEN                  PIC X(12).
006400           05  FILLER                        PIC X(10).
006500       01  L2-COMMUNE-R REDEFINES L2-COMMUNE PIC X(121).
006600
006700       FD  FS.
006800       01  FS-DATA                      PIC X(80).
006900
007000******************************************************************
007100       WORKING-STORAGE SECTION.
007200
007300      *    Compteur de communes editees, en 77 independant comme
007400      *    CPT dans l'ancien PROJET COMMUNES (2-DEPTS).
007500       77  WK-NB-LUES                   PIC 9(2) COMP VALUE 0.
007600
007700       1   WORKING-DATA-MANAGER.
007800
007900           05  FILLER                   PIC X(05).
008000
008100       1   EDITION-MANAGER.
008200
008300           05  ARTICLE-TITRE       PIC X(46)
008400               VALUE 'TOP 10 DES COMMUNES - LOYER PREDIT AU M2'.
008500
008600           05  ARTICLE-BANNIERE.
008700               10  FILLER PIC X(73) VALUE ALL '='.
008800
008900           05  ARTICLE-LIGNE.
009000               10  FILLER PIC X VALUE '+'.
009100               10  FILLER PIC X(30) VALUE ALL '-'.
009200               10  FILLER PIC X VALUE '+'.
009300               10  FILLER PIC X(12) VALUE ALL '-'.
009400               10  FILLER PIC X VALUE '+'.
009500               10  FILLER PIC X(14) VALUE ALL '-'.
009600               10  FILLER PIC X VALUE '+'.
009700               10  FILLER PIC X(12) VALUE ALL '-'.
009800               10  FILLER PIC X VALUE '+'.
009900           05  ARTICLE-LIGNE-R REDEFINES ARTICLE-LIGNE
010000                                         PIC X(73).
010100
010200           05  ARTICLE-ENTETE.
010300               10  FILLER PIC X VALUE '|'.
010400               10  FILLER PIC X(30) VALUE 'Commune'.
010500               10  FILLER PIC X VALUE '|'.
010600               10  FILLER PIC X(12) VALUE 'Departement'.
010700               10  FILLER PIC X VALUE '|'.
010800               10  FILLER PIC X(14) VALUE 'Loyer moyen m2'.
010900               10  FILLER PIC X VALUE '|'.
011000               10  FILLER PIC X(12) VALUE 'Observations'.
011100               10  FILLER PIC X VALUE '|'.
011200           05  ARTICLE-ENTETE-R REDEFINES ARTICLE-ENTETE
011300                                         PIC X(73).
011400
011500           05  ARTICLE-INDIV.
011600               10  FILLER PIC X VALUE '|'.
011700               10  AI-COMMUNE        PIC X(30).
011800               10  FILLER PIC X VALUE '|'.
011900               10  AI-DEPARTEMENT    PIC X(12).
012000               10  FILLER PIC X VALUE '|'.
012100               10  AI-LOYER-M2       PIC ZZ9,99.
012200               10  FILLER PIC X(03) VALUE 'EUR'.
012300               10  FILLER PIC X(04) VALUE SPACE.
012400               10  FILLER PIC X VALUE '|'.
012500               10  AI-OBSERVATIONS   PIC ZZZ,ZZ9.
012600               10  FILLER PIC X(05) VALUE SPACE.
012700               10  FILLER PIC X VALUE '|'.
012800           05  ARTICLE-INDIV-R REDEFINES ARTICLE-INDIV
012900                                         PIC X(73).
013000
013100      * ++===                                fin article rencontre ===++
013200       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
013300           88  FF                              VALUE  HIGH-VALUE.
013400
013500******************************************************************
013600       PROCEDURE DIVISION.
013700
013800       MAIN-PROCEDURE.
013900
014000           OPEN INPUT F-LOYERS-HAUT
014100           OPEN OUTPUT FS
014200
014300           MOVE ARTICLE-BANNIERE TO FS-DATA
014400           WRITE FS-DATA
014500           MOVE ARTICLE-TITRE TO FS-DATA
014600           WRITE FS-DATA
014700           MOVE ARTICLE-BANNIERE TO FS-DATA
014800           WRITE FS-DATA
014900           MOVE ARTICLE-LIGNE TO FS-DATA
015000           WRITE FS-DATA
015100           MOVE ARTICLE-ENTETE TO FS-DATA
015200           WRITE FS-DATA
015300           MOVE ARTICLE-LIGNE TO FS-DATA
015400           WRITE FS-DATA
015500
015600           PERFORM EDITER-UNE-COMMUNE THRU EDITER-UNE-COMMUNE-EXIT
015700               UNTIL FF OR WK-NB-LUES = 10
015800
015900           MOVE ARTICLE-LIGNE TO FS-DATA
016000           WRITE FS-DATA
016100           MOVE ARTICLE-BANNIERE TO FS-DATA
016200           WRITE FS-DATA
016300
016400           CLOSE F-LOYERS-HAUT FS
016500
016600           PERFORM FIN-PGM
016700           .
016800
016900******************************************************************
017000*        EDITION D'UNE LIGNE DU CLASSEMENT (REGLE U3 - TOP 10)
017100
017200       EDITER-UNE-COMMUNE.
017300
017400           READ F-LOYERS-HAUT
017500               AT END
017600                   SET FF TO TRUE
017700                   GO TO EDITER-UNE-COMMUNE-EXIT.
017800
017900           ADD 1 TO WK-NB-LUES
018000
018100           MOVE L2-LIBGEO      TO AI-COMMUNE
018200           MOVE L2-DEP         TO AI-DEPARTEMENT
018300           MOVE L2-LOYPREDM2   TO AI-LOYER-M2
018400           MOVE L2-NBOBS-COM   TO AI-OBSERVATIONS
018500
018600           MOVE ARTICLE-INDIV TO FS-DATA
018700           WRITE FS-DATA
018800           .
018900       EDITER-UNE-COMMUNE-EXIT.
019000           EXIT.
019100
019200******************************************************************
019300       FIN-PGM.
019400           STOP RUN.
019500******************************************************************
