000100******************************************************************
000200* Author:     Francoise Xavier Martin
000300* Date-Written: 03/09/1985
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 03/09/1985 FXM TKT-118 maquette initiale - edition de l'etat de
001100*                controle a partir de AV-COMPTEURS.
001200* 11/08/1999 FXM  Passage des compteurs sur 7 chiffres (volumetrie
001300*                An 2000, cf. 2-VENTES-PROPRES).
001400* 23/06/2022 KR  TKT-124 ajout du pourcentage de lignes supprimees
001500*                en pied d'etat.
001600* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee - FIN-ENREG remonte
001700*                en 77 independant comme dans 3-DEPTS.
001800* 14/01/2023 KR  TKT-155 suppression du compteur d'articles lus -
001900*                l'etat ne lit qu'un seul article de compteurs,
002000*                le 77 restait a zero sans jamais etre exploite.
002100******************************************************************
002200       IDENTIFICATION DIVISION.
002300       PROGRAM-ID. 3-AUDIT-VENTES.
002400       AUTHOR.        FRANCOISE XAVIER MARTIN.
002500       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
002600       DATE-WRITTEN.  03/09/1985.
002700       DATE-COMPILED.
002800       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
002900******************************************************************
003000* Purpose: Imprime l'etat de controle de la cascade de nettoyage
003100*          des ventes DVF (effectifs apres chaque filtre, nombre
003200*          et pourcentage de lignes supprimees).
003300* Tectonics: cobc
003400******************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100
004200           SELECT FE ASSIGN TO "AUDIT-VENTES"
004300               ORGANIZATION LINE SEQUENTIAL.
004400
004500           SELECT FS ASSIGN TO "AUDIT-VENTES-TXT"
004600               ORGANIZATION LINE SEQUENTIAL.
004700
004800******************************************************************
004900       DATA DIVISION.
005000       FILE SECTION.
005100
005200       FD  FE.
005300           COPY AUDITVTE.
005400
005500       FD  FS.
005600       01  FS-DATA                      PIC X(80).
005700
005800******************************************************************
005900       WORKING-STORAGE SECTION.
006000
006100       1   EDITION-MANAGER.
006200
006300           05  ARTICLE-TITRE       PIC X(40)
006400               VALUE 'ETAT DE CONTROLE - NETTOYAGE DES VENTES'.
006500
006600           05  ARTICLE-BANNIERE.
006700               10  FILLER PIC X(80) VALUE ALL '='.
006800
006900           05  ARTICLE-LIGNE.
007000               10  FILLER PIC X VALUE '+'.
007100               10  FILLER PIC X(40) VALUE ALL '-'.
007200               10  FILLER PIC X VALUE '+'.
007300               10  FILLER PIC X(15) VALUE ALL '-'.
007400               10  FILLER PIC X VALUE '+'.
007500           05  ARTICLE-LIGNE-R REDEFINES ARTICLE-LIGNE
007600                                         PIC X(58).
007700
007800           05  ARTICLE-ENTETE.
007900               10  FILLER PIC X VALUE '|'.
008000               10  FILLER PIC X(40) VALUE 'Etape du filtre'.
008100               10  FILLER PIC X VALUE '|'.
008200               10  FILLER PIC X(15) VALUE 'Lignes restant'.
008300               10  FILLER PIC X VALUE '|'.
008400           05  ARTICLE-ENTETE-R REDEFINES ARTICLE-ENTETE
008500                                         PIC X(58).
008600
008700           05  ARTICLE-INDIV.
008800               10  FILLER PIC X VALUE '|'.
008900               10  AI-LIBELLE        PIC X(40).
009000               10  FILLER PIC X VALUE '|'.
009100               10  AI-COMPTEUR       PIC ZZZ,ZZ9.
009200               10  FILLER PIC X(7) VALUE SPACE.
009300               10  FILLER PIC X VALUE '|'.
009400           05  ARTICLE-INDIV-R REDEFINES ARTICLE-INDIV
009500                                         PIC X(57).
009600
009700           05  ARTICLE-FIN.
009800               10  FILLER PIC X(22) VALUE 'Total lignes supprimees :'.
009900               10  AF-SUPPRIME       PIC ZZZ,ZZ9.
010000               10  FILLER PIC X(10) VALUE SPACE.
010100               10  FILLER PIC X(15) VALUE 'Pourcentage :'.
010200               10  AF-POURCENT       PIC ZZ9,9.
010300               10  FILLER PIC X VALUE '%'.
010400               10  FILLER PIC X(10) VALUE SPACE.
010500
010600      * ++===                                fin article rencontre ===++
010700       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
010800           88  FF                              VALUE  HIGH-VALUE.
010900
011000******************************************************************
011100       PROCEDURE DIVISION.
011200
011300       MAIN-PROCEDURE.
011400
011500           OPEN INPUT FE
011600           OPEN OUTPUT FS
011700
011800           READ FE
011900               AT END
012000                   SET FF TO TRUE.
012100
012200           IF NOT FF
012300               PERFORM EDITER-ETAT
012400           END-IF
012500
012600           CLOSE FE FS
012700
012800           PERFORM FIN-PGM
012900           .
013000
013100******************************************************************
013200*        EDITION DE L'ETAT (BANNIERE, TABLE, PIED D'ETAT)
013300
013400       EDITER-ETAT.
013500
013600           MOVE ARTICLE-BANNIERE TO FS-DATA
013700           WRITE FS-DATA
013800           MOVE ARTICLE-TITRE TO FS-DATA
013900           WRITE FS-DATA
014000           MOVE ARTICLE-BANNIERE TO FS-DATA
014100           WRITE FS-DATA
014200           MOVE ARTICLE-LIGNE TO FS-DATA
014300           WRITE FS-DATA
014400           MOVE ARTICLE-ENTETE TO FS-DATA
014500           WRITE FS-DATA
014600           MOVE ARTICLE-LIGNE TO FS-DATA
014700           WRITE FS-DATA
014800
014900           MOVE 'Lignes lues (initial)'       TO AI-LIBELLE
015000           MOVE AV-INITIAL                    TO AI-COMPTEUR
015100           MOVE ARTICLE-INDIV TO FS-DATA
015200           WRITE FS-DATA
015300
015400           MOVE 'Apres filtre NATURE-MUTATION' TO AI-LIBELLE
015500           MOVE AV-APRES-NATURE               TO AI-COMPTEUR
015600           MOVE ARTICLE-INDIV TO FS-DATA
015700           WRITE FS-DATA
015800
015900           MOVE 'Apres filtre VALEUR-FONCIERE' TO AI-LIBELLE
016000           MOVE AV-APRES-VALEUR                TO AI-COMPTEUR
016100           MOVE ARTICLE-INDIV TO FS-DATA
016200           WRITE FS-DATA
016300
016400           MOVE 'Apres filtre SURFACE-REELLE'  TO AI-LIBELLE
016500           MOVE AV-APRES-SURFACE                TO AI-COMPTEUR
016600           MOVE ARTICLE-INDIV TO FS-DATA
016700           WRITE FS-DATA
016800
016900           MOVE 'Apres filtre PRIX-M2'          TO AI-LIBELLE
017000           MOVE AV-APRES-PRIX-M2                TO AI-COMPTEUR
017100           MOVE ARTICLE-INDIV TO FS-DATA
017200           WRITE FS-DATA
017300
017400           MOVE 'Retenues (apres doublons)'     TO AI-LIBELLE
017500           MOVE AV-RETENU-FINAL                 TO AI-COMPTEUR
017600           MOVE ARTICLE-INDIV TO FS-DATA
017700           WRITE FS-DATA
017800
017900           MOVE ARTICLE-LIGNE TO FS-DATA
018000           WRITE FS-DATA
018100
018200           MOVE AV-SUPPRIME          TO AF-SUPPRIME
018300           MOVE AV-POURCENT-SUPPRIME TO AF-POURCENT
018400           MOVE ARTICLE-FIN TO FS-DATA
018500           WRITE FS-DATA
018600
018700           MOVE ARTICLE-BANNIERE TO FS-DATA
018800           WRITE FS-DATA
018900           .
019000
019100******************************************************************
019200       FIN-PGM.
019300           STOP RUN.
019400******************************************************************
