000100******************************************************************
000200* Author:     Kevin Ropital
000300* Date-Written: 14/06/1983
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 14/06/1983 KR  PROJET COBOL - maquette initiale, cascade de
001100*                filtres DVF a blanc (pas de bornes reelles).
001200* 02/04/2021 KR  Ajout du filtre NATURE-MUTATION = "Vente" et du
001300*                calcul de PRIX-M2.
001400* 19/05/1998 KR  Elargissement AV-INITIAL/AV-RETENU-FINAL a 7
001500*                chiffres (volumetrie DVF regionale An 2000).
001600* 11/03/2022 FXM TKT-118 bornes officielles SURFACE >= 9.00 m2 et
001700*                PRIX-M2 entre 500.00 et 40000.00.
001800* 09/04/2022 FXM TKT-119 normalisation NOM-COMMUNE (trim + casse
001900*                de titre) et filtre des doublons exacts.
002000* 22/06/2022 KR  TKT-124 AV-COMPTEURS ecrit pour l'etat de
002100*                controle 3-AUDIT-VENTES.
002200* 09/12/2022 KR  TKT-152 le filtre des doublons ne comparait
002300*                qu'au dernier article retenu (inoperant sur un
002400*                lot non trie) - bascule sur fichier indexe
002500*                DOUBLONS-SCRATCH, une cle par article retenu.
002600* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee (saisie erronee a
002700*                la relecture) - WK-IND-CAR et FIN-ENREG remontes
002800*                en 77 independants comme dans 3-DEPTS.
002900******************************************************************
003000       IDENTIFICATION DIVISION.
003100       PROGRAM-ID. 2-VENTES-PROPRES.
003200       AUTHOR.        KEVIN ROPITAL.
003300       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
003400       DATE-WRITTEN.  14/06/1983.
003500       DATE-COMPILED.
003600       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
003700******************************************************************
003800* Purpose: Applique la cascade de controle aux ventes DVF brutes
003900*          (nature, valeur, surface, prix au m2, doublons) et
004000*          produit le fichier des ventes propres ainsi que les
004100*          compteurs de l'etat de controle.
004200* Tectonics: cobc
004300******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000
005100           SELECT F-VENTES-BRUTES ASSIGN TO "VENTES-BRUTES"
005200               ORGANIZATION LINE SEQUENTIAL.
005300
005400           SELECT C-VENTES-PROPRES ASSIGN TO "VENTES-PROPRES"
005500               ORGANIZATION LINE SEQUENTIAL.
005600
005700           SELECT C-AUDIT-VENTES ASSIGN TO "AUDIT-VENTES"
005800               ORGANIZATION LINE SEQUENTIAL.
005900
006000      *    Fichier de travail indexe, une cle par article retenu,
006100      *    pour detecter les doublons exacts ou qu'ils se trouvent
006200      *    dans le lot (le lot brut n'est pas trie a l'extraction).
006300           SELECT C-DOUBLONS-SCRATCH ASSIGN TO "DOUBLONS-SCRATCH"
006400               ORGANIZATION INDEXED
006500               ACCESS MODE IS RANDOM
006600               RECORD KEY IS DS-CLE.
006700
006800******************************************************************
006900       DATA DIVISION.
007000       FILE SECTION.
007100
007200       FD  F-VENTES-BRUTES.
007300           COPY DVFBRUT.
007400
007500       FD  C-VENTES-PROPRES.
007600           COPY DVFNETT.
007700
007800       FD  C-AUDIT-VENTES.
007900           COPY AUDITVTE.
008000
008100       FD  C-DOUBLONS-SCRATCH.
008200       01  DS-ENREG.
008300           05  DS-CLE                   PIC X(130).
008400
008500******************************************************************
008600       WORKING-STORAGE SECTION.
008700
008800       1   WORKING-DATA-MANAGER.
008900
009000      *    Compteurs de la cascade (accumules en COMP, ecrits en
009100      *    DISPLAY dans C-AUDIT-ENREG au FIN-PGM).
009200           05  WK-CPT-INITIAL           PIC 9(7) COMP VALUE 0.
009300           05  WK-CPT-APRES-NATURE      PIC 9(7) COMP VALUE 0.
009400           05  WK-CPT-APRES-VALEUR      PIC 9(7) COMP VALUE 0.
009500           05  WK-CPT-APRES-SURFACE     PIC 9(7) COMP VALUE 0.
009600           05  WK-CPT-APRES-PRIX-M2     PIC 9(7) COMP VALUE 0.
009700           05  WK-CPT-RETENU-FINAL      PIC 9(7) COMP VALUE 0.
009800
009900
010000      *    Drapeau de rejet courant (mirroir de ANOMALIES-FOUND
010100      *    dans 6-ROLES).
010200           05  WK-REJET                 PIC 9(1) VALUE 0.
010300               88  WK-REJET-AUCUN       VALUE 0.
010400               88  WK-REJET-NATURE      VALUE 1.
010500               88  WK-REJET-VALEUR      VALUE 2.
010600               88  WK-REJET-SURFACE     VALUE 3.
010700               88  WK-REJET-PRIX-M2     VALUE 4.
010800               88  WK-REJET-DOUBLON     VALUE 5.
010900
011000      *    Calcul intermediaire du prix au m2 (double precision
011100      *    de travail avant arrondi commercial a 2 decimales).
011200           05  WK-VALEUR-DIV            PIC 9(9)V9(4).
011300           05  WK-PRIX-M2-CALC          PIC 9(6)V9(4).
011400
011500      *    Redefinition de WK-PRIX-M2-CALC en vue separee pour la
011600      *    regle d'arrondi demi-haut (entier + decimales isolees
011700      *    pour le test sur WK-PRIX-M2-DEC).
011800           05  WK-PRIX-M2-CALC-R REDEFINES WK-PRIX-M2-CALC.
011900               10  WK-PRIX-M2-ENTIER    PIC 9(6).
012000               10  WK-PRIX-M2-DEC       PIC 9(4).
012100
012200      *    Normalisation du nom de commune : tampon de travail et
012300      *    redefinition caractere par caractere pour la casse de
012400      *    titre (pas de FUNCTION dans ce lot hormis TRIM, comme
012500      *    dans l'ancien PROJET).
012600           05  WK-COMMUNE-TAMPON        PIC X(30).
012700           05  WK-COMMUNE-TAMPON-R REDEFINES WK-COMMUNE-TAMPON.
012800               10  WK-COMMUNE-CAR       PIC X(01) OCCURS 30.
012900           05  WK-DEBUT-DE-MOT          PIC X(01) VALUE 'Y'.
013000               88  WK-EN-DEBUT-MOT      VALUE 'Y'.
013100           05  WK-ALPHABET-MIN          PIC X(26)
013200               VALUE 'abcdefghijklmnopqrstuvwxyz'.
013300           05  WK-ALPHABET-MAJ          PIC X(26)
013400               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013500           05  FILLER                   PIC X(10).
013600
013700      *    Indice de la casse de titre et drapeau de fin de fichier,
013800      *    en 77 independants comme CPT et FIN-ENREG dans l'ancien
013900      *    PROJET COMMUNES.
014000       77  WK-IND-CAR            PIC 9(2) COMP VALUE 0.
014100      * ++===                                fin article rencontre ===++
014200       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
014300           88  FF                              VALUE  HIGH-VALUE.
014400
014500******************************************************************
014600       PROCEDURE DIVISION.
014700
014800       MAIN-PROCEDURE.
014900
015000      *    Purge puis reouverture en E/S directe du fichier de
015100      *    travail des doublons (une cle par article retenu).
015200           OPEN OUTPUT C-DOUBLONS-SCRATCH
015300           CLOSE C-DOUBLONS-SCRATCH
015400           OPEN I-O C-DOUBLONS-SCRATCH
015500
015600           OPEN INPUT F-VENTES-BRUTES
015700           OPEN OUTPUT C-VENTES-PROPRES C-AUDIT-VENTES
015800
015900           PERFORM TRAITER-UNE-VENTE THRU TRAITER-UNE-VENTE-EXIT
016000               UNTIL FF
016100
016200           PERFORM ECRIRE-COMPTEURS
016300
016400           CLOSE F-VENTES-BRUTES C-VENTES-PROPRES C-AUDIT-VENTES
016500               C-DOUBLONS-SCRATCH
016600
016700           PERFORM FIN-PGM
016800           .
016900
017000******************************************************************
017100*        LECTURE ET CASCADE DE FILTRES
017200
017300       TRAITER-UNE-VENTE.
017400
017500           READ F-VENTES-BRUTES
017600               AT END
017700                   SET FF TO TRUE
017800                   GO TO TRAITER-UNE-VENTE-EXIT.
017900
018000           ADD 1 TO WK-CPT-INITIAL
018100           MOVE 0 TO WK-REJET
018200
018300           PERFORM FILTRER-NATURE
018400           IF NOT WK-REJET-AUCUN
018500               GO TO TRAITER-UNE-VENTE-EXIT.
018600           ADD 1 TO WK-CPT-APRES-NATURE
018700
018800           PERFORM FILTRER-VALEUR
018900           IF NOT WK-REJET-AUCUN
019000               GO TO TRAITER-UNE-VENTE-EXIT.
019100           ADD 1 TO WK-CPT-APRES-VALEUR
019200
019300           PERFORM FILTRER-SURFACE
019400           IF NOT WK-REJET-AUCUN
019500               GO TO TRAITER-UNE-VENTE-EXIT.
019600           ADD 1 TO WK-CPT-APRES-SURFACE
019700
019800           PERFORM CALCULER-PRIX-M2
019900           PERFORM FILTRER-PRIX-M2
020000           IF NOT WK-REJET-AUCUN
020100               GO TO TRAITER-UNE-VENTE-EXIT.
020200           ADD 1 TO WK-CPT-APRES-PRIX-M2
020300
020400           PERFORM NORMALISER-COMMUNE
020500           PERFORM REMPLIR-VENTE-PROPRE
020600
020700           PERFORM FILTRER-DOUBLON
020800           IF NOT WK-REJET-AUCUN
020900               GO TO TRAITER-UNE-VENTE-EXIT.
021000
021100           ADD 1 TO WK-CPT-RETENU-FINAL
021200           WRITE NT-VENTE
021300           .
021400       TRAITER-UNE-VENTE-EXIT.
021500           EXIT.
021600
021700******************************************************************
021800*        REGLE U1.1 - NATURE DE LA MUTATION
021900
022000       FILTRER-NATURE.
022100           IF NOT BR-NATURE-VENTE
022200               SET WK-REJET-NATURE TO TRUE
022300           END-IF
022400           .
022500
022600******************************************************************
022700*        REGLE U1.2 - VALEUR FONCIERE PRESENTE ET POSITIVE
022800
022900       FILTRER-VALEUR.
023000           IF BR-VALEUR-ABSENTE OR BR-VALEUR-FONCIERE = ZERO
023100               SET WK-REJET-VALEUR TO TRUE
023200           END-IF
023300           .
023400
023500******************************************************************
023600*        REGLE U1.3 - SURFACE PRESENTE ET >= 9.00 M2
023700
023800       FILTRER-SURFACE.
023900           IF BR-SURFACE-ABSENTE
024000               SET WK-REJET-SURFACE TO TRUE
024100           ELSE
024200               IF BR-SURFACE-REELLE-BATI < 9.00
024300                   SET WK-REJET-SURFACE TO TRUE
024400               END-IF
024500           END-IF
024600           .
024700
024800******************************************************************
024900*        REGLE U1.4 - PRIX AU M2, ARRONDI COMMERCIAL A 2 DECIMALES
025000
025100       CALCULER-PRIX-M2.
025200           COMPUTE WK-VALEUR-DIV ROUNDED =
025300               BR-VALEUR-FONCIERE / BR-SURFACE-REELLE-BATI
025400           MOVE WK-VALEUR-DIV TO WK-PRIX-M2-CALC
025500           .
025600
025700******************************************************************
025800*        REGLE U1.5 - BORNES D'ABERRATION 500.00 A 40000.00
025900
026000       FILTRER-PRIX-M2.
026100           IF WK-PRIX-M2-CALC < 500.00 OR
026200              WK-PRIX-M2-CALC > 40000.00
026300               SET WK-REJET-PRIX-M2 TO TRUE
026400           END-IF
026500           .
026600
026700******************************************************************
026800*        REGLE U1.6 - NORMALISATION DU NOM DE COMMUNE
026900*        (trim puis casse de titre, lettre par lettre, table
027000*        redefinie WK-COMMUNE-CAR - pas de FUNCTION autre que
027100*        TRIM dans ce lot, comme le veut la maison).
027200
027300       NORMALISER-COMMUNE.
027400           MOVE FUNCTION TRIM(BR-NOM-COMMUNE) TO WK-COMMUNE-TAMPON
027500           MOVE 'Y' TO WK-DEBUT-DE-MOT
027600           MOVE 1 TO WK-IND-CAR
027700
027800           PERFORM METTRE-EN-CASSE-DE-TITRE THRU
027900               METTRE-EN-CASSE-DE-TITRE-EXIT
028000               VARYING WK-IND-CAR FROM 1 BY 1
028100               UNTIL WK-IND-CAR > 30
028200           .
028300
028400       METTRE-EN-CASSE-DE-TITRE.
028500           IF WK-COMMUNE-CAR(WK-IND-CAR) = SPACE
028600               SET WK-EN-DEBUT-MOT TO TRUE
028700               GO TO METTRE-EN-CASSE-DE-TITRE-EXIT.
028800
028900           IF WK-EN-DEBUT-MOT
029000               INSPECT WK-COMMUNE-CAR(WK-IND-CAR)
029100                   CONVERTING WK-ALPHABET-MIN TO WK-ALPHABET-MAJ
029200               SET WK-DEBUT-DE-MOT TO 'N'
029300           ELSE
029400               INSPECT WK-COMMUNE-CAR(WK-IND-CAR)
029500                   CONVERTING WK-ALPHABET-MAJ TO WK-ALPHABET-MIN
029600           END-IF
029700           .
029800       METTRE-EN-CASSE-DE-TITRE-EXIT.
029900           EXIT.
030000
030100******************************************************************
030200*        CONSTITUTION DE L'ARTICLE VENTE PROPRE
030300
030400       REMPLIR-VENTE-PROPRE.
030500           MOVE BR-DATE-MUTATION          TO NT-DATE-MUTATION
030600           MOVE BR-NATURE-MUTATION         TO NT-NATURE-MUTATION
030700           MOVE BR-VALEUR-FONCIERE         TO NT-VALEUR-FONCIERE
030800           MOVE BR-CODE-COMMUNE            TO NT-CODE-COMMUNE
030900           MOVE WK-COMMUNE-TAMPON          TO NT-NOM-COMMUNE
031000           MOVE BR-CODE-DEPARTEMENT        TO NT-CODE-DEPARTEMENT
031100           MOVE BR-TYPE-LOCAL              TO NT-TYPE-LOCAL
031200           MOVE BR-SURFACE-REELLE-BATI     TO NT-SURFACE-REELLE-BATI
031300           MOVE BR-NB-PIECES               TO NT-NB-PIECES
031400           MOVE WK-PRIX-M2-CALC            TO NT-PRIX-M2
031500           .
031600
031700******************************************************************
031800*        REGLE U1.7 - DOUBLONS EXACTS (RECHERCHE DANS LE FICHIER
031900*        DOUBLONS-SCRATCH - LE LOT D'ENTREE N'EST PAS GARANTI
032000*        TRIE, LES DOUBLONS NE SONT DONC PAS TOUJOURS ADJACENTS)
032100
032200       FILTRER-DOUBLON.
032300           MOVE NT-VENTE TO DS-CLE
032400
032500           READ C-DOUBLONS-SCRATCH
032600               INVALID KEY
032700                   WRITE DS-ENREG
032800               NOT INVALID KEY
032900                   SET WK-REJET-DOUBLON TO TRUE
033000           END-READ
033100           .
033200
033300******************************************************************
033400*        REGLE U1.8 - COMPTEURS DE L'ETAT DE CONTROLE
033500
033600       ECRIRE-COMPTEURS.
033700           MOVE WK-CPT-INITIAL          TO AV-INITIAL
033800           MOVE WK-CPT-APRES-NATURE     TO AV-APRES-NATURE
033900           MOVE WK-CPT-APRES-VALEUR     TO AV-APRES-VALEUR
034000           MOVE WK-CPT-APRES-SURFACE    TO AV-APRES-SURFACE
034100           MOVE WK-CPT-APRES-PRIX-M2    TO AV-APRES-PRIX-M2
034200           MOVE WK-CPT-RETENU-FINAL     TO AV-RETENU-FINAL
034300
034400           COMPUTE AV-SUPPRIME =
034500               WK-CPT-INITIAL - WK-CPT-RETENU-FINAL
034600
034700           IF WK-CPT-INITIAL > 0
034800               COMPUTE AV-POURCENT-SUPPRIME ROUNDED =
034900                   (AV-SUPPRIME / WK-CPT-INITIAL) * 100
035000           ELSE
035100               MOVE 0 TO AV-POURCENT-SUPPRIME
035200           END-IF
035300
035400           WRITE AV-COMPTEURS
035500           .
035600
035700******************************************************************
035800       FIN-PGM.
035900           STOP RUN.
036000******************************************************************
