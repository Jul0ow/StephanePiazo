000100*=================================================================*
000200* COMBVIL.CPY                                                     *
000300* Article combine loyer+vente+rendement par ville (sortie de la  *
000400* phase 3-COMBINE-RENDEMENT).  Un article par commune du fichier  *
000500* loyers IDF.                                                     *
000600* MAJ 18/03/2022 KR  TKT-129 premiere version.                    *
000700* MAJ 05/04/2022 FXM TKT-133 ajout MATCHED et LOYER-FIABLE.       *
000800*=================================================================*
000900 01  CV-VILLE.
001000     05  CV-VILLE-NOM                 PIC X(30).
001100     05  CV-CODE-INSEE                PIC X(05).
001200     05  CV-DEPARTEMENT               PIC X(03).
001300     05  CV-LOYER-MOYEN-M2            PIC 9(3)V99.
001400     05  CV-LOYER-BAS-M2              PIC 9(3)V99.
001500     05  CV-LOYER-HAUT-M2             PIC 9(3)V99.
001600     05  CV-LOYER-FIABLE              PIC X(01).
001700         88  CV-FIABLE                VALUE 'Y'.
001800         88  CV-NON-FIABLE            VALUE 'N'.
001900     05  CV-TYPE-BIEN                 PIC X(12).
002000     05  CV-MATCHED                   PIC X(01).
002100         88  CV-APPARIEMENT-OK        VALUE 'Y'.
002200         88  CV-APPARIEMENT-NON       VALUE 'N'.
002300     05  CV-PRIX-VENTE-MOYEN-M2       PIC 9(6)V99.
002400     05  CV-PRIX-VENTE-BAS-M2         PIC 9(6)V99.
002500     05  CV-PRIX-VENTE-HAUT-M2        PIC 9(6)V99.
002600     05  CV-SURFACE-MOYENNE           PIC 9(5)V99.
002700     05  CV-NB-TRANSACTIONS           PIC 9(7).
002800     05  CV-RENDEMENT-BRUT-PCT        PIC 9(3)V99.
002900     05  FILLER                       PIC X(12).
