000100*=================================================================*
000200* DEPTIDF.CPY                                                     *
000300* Table fixe des 8 departements d'Ile-de-France, dans l'ordre     *
000400* imprime au cahier des charges regional.  Partagee par les       *
000500* phases 3-LOYERS-DEPTS et 3-COMBINE-RENDEMENT pour le filtre IDF *
000600* et le libelle departement.                                      *
000700* MAJ 11/03/2022 KR  TKT-121 premiere version.                    *
000750* MAJ 09/12/2022 KR  TKT-151 TDI-CODE mordait la 1ere lettre du  *
000760*     libelle (pas de blanc separateur code/nom) - le filtre IDF  *
000770*     rejetait tout, cf. 3-LOYERS-DEPTS et 3-COMBINE-RENDEMENT.   *
000800*=================================================================*
000900 01  TABLE-DEPTS-IDF-V.
001000     05  FILLER PIC X(23) VALUE '75 PARIS'.
001100     05  FILLER PIC X(23) VALUE '77 SEINE-ET-MARNE'.
001200     05  FILLER PIC X(23) VALUE '78 YVELINES'.
001300     05  FILLER PIC X(23) VALUE '91 ESSONNE'.
001400     05  FILLER PIC X(23) VALUE '92 HAUTS-DE-SEINE'.
001500     05  FILLER PIC X(23) VALUE '93 SEINE-SAINT-DENIS'.
001600     05  FILLER PIC X(23) VALUE '94 VAL-DE-MARNE'.
001700     05  FILLER PIC X(23) VALUE "95 VAL-D'OISE".
001800 01  TABLE-DEPTS-IDF REDEFINES TABLE-DEPTS-IDF-V.
001900     05  TDI-DEPT OCCURS 8.
002000         10  TDI-CODE             PIC X(03).
002100         10  TDI-NOM              PIC X(20).
