000100*=================================================================*
000200* AUDITVTE.CPY                                                    *
000300* Article compteurs de la cascade de nettoyage des ventes DVF.    *
000400* Un seul article, ecrit par 2-VENTES-PROPRES, lu par             *
000500* 3-AUDIT-VENTES pour l'etat de controle.                         *
000600* MAJ 09/03/2022 FXM  TKT-118 premiere version.                   *
000700*=================================================================*
000800 01  AV-COMPTEURS.
000900     05  AV-INITIAL                   PIC 9(7).
001000     05  AV-APRES-NATURE              PIC 9(7).
001100     05  AV-APRES-VALEUR              PIC 9(7).
001200     05  AV-APRES-SURFACE             PIC 9(7).
001300     05  AV-APRES-PRIX-M2             PIC 9(7).
001400     05  AV-RETENU-FINAL              PIC 9(7).
001500     05  AV-SUPPRIME                  PIC 9(7).
001600     05  AV-POURCENT-SUPPRIME         PIC 9(3)V9.
001700     05  FILLER                       PIC X(10).
