000100*=================================================================*
000200* DVFBRUT.CPY                                                     *
000300* Article vente DVF brute (telle que recue, avant nettoyage).     *
000400* Utilise par 2-VENTES-PROPRES (lecture) - PROJET IDF.            *
000500* MAJ 09/03/2022 FXM  TKT-118 ajout des indicateurs de presence.  *
000600*=================================================================*
000700 01  BR-VENTE.
000800     05  BR-DATE-MUTATION.
000900         10  BR-DATE-MUT-AAAA         PIC 9(4).
001000         10  FILLER                   PIC X(1) VALUE '-'.
001100         10  BR-DATE-MUT-MM           PIC 9(2).
001200         10  FILLER                   PIC X(1) VALUE '-'.
001300         10  BR-DATE-MUT-JJ           PIC 9(2).
001400     05  BR-DATE-MUTATION-R  REDEFINES BR-DATE-MUTATION
001500                                      PIC X(10).
001600     05  BR-NATURE-MUTATION           PIC X(25).
001700         88  BR-NATURE-VENTE          VALUE 'Vente'.
001800     05  BR-PRESENT-VALEUR            PIC X(01).
001900         88  BR-VALEUR-PRESENTE       VALUE 'Y'.
002000         88  BR-VALEUR-ABSENTE        VALUE 'N'.
002100     05  BR-VALEUR-FONCIERE           PIC 9(9)V99.
002200     05  BR-CODE-COMMUNE              PIC X(05).
002300     05  BR-NOM-COMMUNE               PIC X(30).
002400     05  BR-CODE-DEPARTEMENT          PIC X(03).
002500     05  BR-TYPE-LOCAL                PIC X(15).
002600         88  BR-TYPE-APPARTEMENT      VALUE 'Appartement'.
002700         88  BR-TYPE-MAISON           VALUE 'Maison'.
002800         88  BR-TYPE-DEPENDANCE       VALUE 'Dependance'.
002900     05  BR-PRESENT-SURFACE           PIC X(01).
003000         88  BR-SURFACE-PRESENTE      VALUE 'Y'.
003100         88  BR-SURFACE-ABSENTE       VALUE 'N'.
003200     05  BR-SURFACE-REELLE-BATI       PIC 9(6)V99.
003300     05  BR-NB-PIECES                 PIC 9(03).
003400     05  FILLER                       PIC X(09).
