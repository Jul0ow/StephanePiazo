000100*=================================================================*
000200* DEPTREND.CPY                                                    *
000300* Article bilan rendement par departement (rupture de sequence    *
000400* sur CODE-DEPARTEMENT, sortie de la phase 3-COMBINE-RENDEMENT).  *
000500* MAJ 18/03/2022 KR  TKT-129 premiere version.                    *
000600*=================================================================*
000700 01  DR-DEPT.
000800     05  DR-DEPARTEMENT               PIC X(03).
000900     05  DR-NB-VILLES                 PIC 9(05).
001000     05  DR-PRIX-VENTE-MOYEN          PIC 9(6)V99.
001100     05  DR-LOYER-MOYEN               PIC 9(3)V99.
001200     05  DR-RENDEMENT-MOYEN           PIC 9(3)V99.
001300     05  FILLER                       PIC X(20).
