000100*=================================================================*
000200* LOYCOM.CPY                                                      *
000300* Article loyer predit par commune (Carte des loyers), filtre    *
000400* IDF.  Entree des phases 3-LOYERS-DEPTS et 3-COMBINE-RENDEMENT.  *
000500* MAJ 11/03/2022 KR  TKT-121 premiere version.                   *
000600*=================================================================*
000700 01  LY-COMMUNE.
000800     05  LY-INSEE-C                   PIC X(05).
000900     05  LY-LIBGEO                    PIC X(30).
001000     05  LY-DEP                       PIC X(03).
001100     05  LY-EPCI                       PIC X(09).
001200     05  LY-LOYPREDM2                 PIC 9(3)V99.
001300     05  LY-LWR-IPM2                  PIC 9(3)V99.
001400     05  LY-UPR-IPM2                  PIC 9(3)V99.
001500     05  LY-TYPPRED                   PIC X(10).
001600         88  LY-TYPPRED-COMMUNE       VALUE 'commune'.
001700         88  LY-TYPPRED-EPCI          VALUE 'epci'.
001800         88  LY-TYPPRED-MAILLE        VALUE 'maille'.
001900     05  LY-NBOBS-COM                 PIC 9(06).
002000     05  LY-NBOBS-MAIL                PIC 9(06).
002100     05  LY-R2-ADJ                    PIC 9V9(4).
002200     05  LY-ID-ZONE                   PIC X(10).
002300     05  LY-TYPE-BIEN                 PIC X(12).
002400         88  LY-BIEN-APPARTEMENTS     VALUE 'appartements'.
002500         88  LY-BIEN-MAISONS          VALUE 'maisons'.
002600     05  FILLER                       PIC X(10).
