000100*=================================================================*
000200* VILSTAT.CPY                                                     *
000300* Article statistiques de ventes par ville (sortie de la phase   *
000400* 3-VILLES-VENTES, entree de 3-COMBINE-RENDEMENT pour le lien     *
000500* loyer/vente).  Un article par ville, classe prix moyen desc.    *
000600* Le bloc global et les deux blocs par type de bien (appartement, *
000700* maison) reprennent chacun les memes huit rubriques, a l'image   *
000800* des blocs commune/dept/region de l'ancien PROJET COMMUNES.      *
000900* MAJ 14/03/2022 KR  TKT-126 premiere version.                    *
001000* MAJ 02/04/2022 FXM TKT-133 ajout repartition T1-T5+ par bloc.   *
001100*=================================================================*
001200 01  VS-VILLE.
001300     05  VS-CLE.
001400         10  VS-VILLE-NOM             PIC X(30).
001500         10  VS-CODE-DEPARTEMENT      PIC X(03).
001600*    -------------------------------------------------------------
001700*    Bloc global (toutes transactions de la ville)
001800*    -------------------------------------------------------------
001900     05  VS-GLOBAL.
002000         10  VS-PRIX-MOYEN-M2         PIC 9(6)V99.
002100         10  VS-PRIX-MEDIAN-M2        PIC 9(6)V99.
002200         10  VS-PRIX-MIN-M2           PIC 9(6)V99.
002300         10  VS-PRIX-MAX-M2           PIC 9(6)V99.
002400         10  VS-NOMBRE-TRANSACTIONS   PIC 9(7).
002500         10  VS-SURFACE-MOYENNE       PIC 9(5)V99.
002600         10  VS-REPART-PIECES.
002700             15  VS-NOMBRE-T1         PIC 9(6).
002800             15  VS-NOMBRE-T2         PIC 9(6).
002900             15  VS-NOMBRE-T3         PIC 9(6).
003000             15  VS-NOMBRE-T4         PIC 9(6).
003100             15  VS-NOMBRE-T5-PLUS    PIC 9(6).
003200*    -------------------------------------------------------------
003300*    Bloc appartements (TYPE-LOCAL = "Appartement")
003400*    -------------------------------------------------------------
003500     05  VS-APPART.
003600         10  VS-APP-PRESENT           PIC X(01).
003700             88  VS-APP-ABSENT        VALUE 'N'.
003800             88  VS-APP-OK            VALUE 'Y'.
003900         10  VS-APP-PRIX-MOYEN-M2     PIC 9(6)V99.
004000         10  VS-APP-PRIX-MIN-M2       PIC 9(6)V99.
004100         10  VS-APP-PRIX-MAX-M2       PIC 9(6)V99.
004200         10  VS-APP-NOMBRE-TRANS      PIC 9(7).
004300         10  VS-APP-SURFACE-MOYENNE   PIC 9(5)V99.
004400         10  VS-APP-REPART-PIECES.
004500             15  VS-APP-NOMBRE-T1     PIC 9(6).
004600             15  VS-APP-NOMBRE-T2     PIC 9(6).
004700             15  VS-APP-NOMBRE-T3     PIC 9(6).
004800             15  VS-APP-NOMBRE-T4     PIC 9(6).
004900             15  VS-APP-NOMBRE-T5-PLUS PIC 9(6).
005000*    -------------------------------------------------------------
005100*    Bloc maisons (TYPE-LOCAL = "Maison")
005200*    -------------------------------------------------------------
005300     05  VS-MAISON.
005400         10  VS-MAI-PRESENT           PIC X(01).
005500             88  VS-MAI-ABSENT        VALUE 'N'.
005600             88  VS-MAI-OK            VALUE 'Y'.
005700         10  VS-MAI-PRIX-MOYEN-M2     PIC 9(6)V99.
005800         10  VS-MAI-PRIX-MIN-M2       PIC 9(6)V99.
005900         10  VS-MAI-PRIX-MAX-M2       PIC 9(6)V99.
006000         10  VS-MAI-NOMBRE-TRANS      PIC 9(7).
006100         10  VS-MAI-SURFACE-MOYENNE   PIC 9(5)V99.
006200         10  VS-MAI-REPART-PIECES.
006300             15  VS-MAI-NOMBRE-T1     PIC 9(6).
006400             15  VS-MAI-NOMBRE-T2     PIC 9(6).
006500             15  VS-MAI-NOMBRE-T3     PIC 9(6).
006600             15  VS-MAI-NOMBRE-T4     PIC 9(6).
006700             15  VS-MAI-NOMBRE-T5-PLUS PIC 9(6).
006800     05  FILLER                       PIC X(14).
