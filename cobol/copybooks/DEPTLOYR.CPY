000100*=================================================================*
000200* DEPTLOYR.CPY                                                    *
000300* Article statistiques loyer par departement (sortie de la phase *
000400* 3-LOYERS-DEPTS, un article par departement IDF avec donnees).   *
000500* MAJ 11/03/2022 KR  TKT-121 premiere version.                    *
000600*=================================================================*
000700 01  DL-DEPT.
000800     05  DL-DEPARTEMENT-CODE          PIC X(03).
000900     05  DL-DEPARTEMENT-NOM           PIC X(20).
001000     05  DL-NB-COMMUNES               PIC 9(05).
001100     05  DL-LOYER-MOYEN               PIC 9(3)V99.
001200     05  DL-LOYER-MEDIAN              PIC 9(3)V99.
001300     05  DL-LOYER-MIN                 PIC 9(3)V99.
001400     05  DL-LOYER-MAX                 PIC 9(3)V99.
001500     05  DL-LOYER-BAS-MOYEN           PIC 9(3)V99.
001600     05  DL-LOYER-HAUT-MOYEN          PIC 9(3)V99.
001700     05  FILLER                       PIC X(15).
