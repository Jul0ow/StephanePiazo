000100*=================================================================*
000200* DVFNETT.CPY                                                     *
000300* Article vente DVF nettoyee (sortie 2-VENTES-PROPRES, entree     *
000400* des phases 3-VILLES-VENTES et 3-COMBINE-RENDEMENT).             *
000500* MAJ 09/03/2022 FXM  TKT-118 ajout NT-PRIX-M2 derive.            *
000600*=================================================================*
000700 01  NT-VENTE.
000800     05  NT-DATE-MUTATION             PIC X(10).
000900     05  NT-NATURE-MUTATION           PIC X(25).
001000     05  NT-VALEUR-FONCIERE           PIC 9(9)V99.
001100     05  NT-CODE-COMMUNE              PIC X(05).
001200     05  NT-NOM-COMMUNE               PIC X(30).
001300     05  NT-CODE-DEPARTEMENT          PIC X(03).
001400     05  NT-TYPE-LOCAL                PIC X(15).
001500         88  NT-TYPE-APPARTEMENT      VALUE 'Appartement'.
001600         88  NT-TYPE-MAISON           VALUE 'Maison'.
001700     05  NT-SURFACE-REELLE-BATI       PIC 9(6)V99.
001800     05  NT-NB-PIECES                 PIC 9(03).
001900     05  NT-PRIX-M2                   PIC 9(6)V99.
002000     05  FILLER                       PIC X(12).
