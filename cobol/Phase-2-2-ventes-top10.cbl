000100******************************************************************
000200* Author:     Francoise Xavier Martin
000300* Date-Written: 10/05/1988
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 10/05/1988 FXM TKT-134 maquette initiale - top 10 villes par
001100*                prix moyen de vente au m2.
001200* 12/04/2022 KR  TKT-136 arrondi du prix a l'euro entier pour
001300*                l'edition (cf. AV-POURCENT-SUPPRIME deja arrondi
001400*                dans 2-VENTES-PROPRES).
001500* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee - WK-NB-LUES et
001600*                FIN-ENREG remontes en 77 independants comme
001700*                dans 3-DEPTS.
001800******************************************************************
001900       IDENTIFICATION DIVISION.
002000       PROGRAM-ID. 4-TOP10-VENTES.
002100       AUTHOR.        FRANCOISE XAVIER MARTIN.
002200       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
002300       DATE-WRITTEN.  10/05/1988.
002400       DATE-COMPILED.
002500       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
002600******************************************************************
002700* Purpose: Edite les 10 premieres villes du fichier des statistiques
002800*          de ventes (deja classe par prix moyen au m2 decroissant
002900*          par 3-VILLES-VENTES) - REGLE U2 "top 10".
003000* Tectonics: cobc
003100******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800
003900           SELECT F-VILLES ASSIGN TO "VILLES-VENTES"
004000               ORGANIZATION LINE SEQUENTIAL.
004100
004200           SELECT FS ASSIGN TO "TOP10-VENTES-TXT"
004300               ORGANIZATION LINE SEQUENTIAL.
004400
004500******************************************************************
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       FD  F-VILLES.
005000           COPY VILSTAT.
005100
005200       FD  FS.
005300       01  FS-DATA                      PIC X(80).
005400
005500******************************************************************
005600       WORKING-STORAGE SECTION.
005700
005800      *    Compteur de villes editees, en 77 independant comme CPT
005900      *    dans l'ancien PROJET COMMUNES (2-DEPTS).
006000       77  WK-NB-LUES                   PIC 9(2) COMP VALUE 0.
006100
006200       1   WORKING-DATA-MANAGER.
006300
006400           05  WK-PRIX-ENTIER           PIC 9(6) COMP VALUE 0.
006500           05  WK-PRIX-ENTIER-R REDEFINES WK-PRIX-ENTIER
006600                                         PIC 9(6).
006700           05  FILLER                   PIC X(05).
006800
006900       1   EDITION-MANAGER.
007000
007100           05  ARTICLE-TITRE       PIC X(46)
007200               VALUE 'TOP 10 DES VILLES - PRIX DE VENTE AU M2'.
007300
007400           05  ARTICLE-BANNIERE.
007500               10  FILLER PIC X(73) VALUE ALL '='.
007600
007700           05  ARTICLE-LIGNE.
007800               10  FILLER PIC X VALUE '+'.
007900               10  FILLER PIC X(30) VALUE ALL '-'.
008000               10  FILLER PIC X VALUE '+'.
008100               10  FILLER PIC X(12) VALUE ALL '-'.
008200               10  FILLER PIC X VALUE '+'.
008300               10  FILLER PIC X(14) VALUE ALL '-'.
008400               10  FILLER PIC X VALUE '+'.
008500               10  FILLER PIC X(12) VALUE ALL '-'.
008600               10  FILLER PIC X VALUE '+'.
008700           05  ARTICLE-LIGNE-R REDEFINES ARTICLE-LIGNE
008800                                         PIC X(73).
008900
009000           05  ARTICLE-ENTETE.
009100               10  FILLER PIC X VALUE '|'.
009200               10  FILLER PIC X(30) VALUE 'Ville'.
009300               10  FILLER PIC X VALUE '|'.
009400               10  FILLER PIC X(12) VALUE 'Departement'.
009500               10  FILLER PIC X VALUE '|'.
009600               10  FILLER PIC X(14) VALUE 'Prix moyen m2'.
009700               10  FILLER PIC X VALUE '|'.
009800               10  FILLER PIC X(12) VALUE 'Transactions'.
009900               10  FILLER PIC X VALUE '|'.
010000           05  ARTICLE-ENTETE-R REDEFINES ARTICLE-ENTETE
010100                                         PIC X(73).
010200
010300           05  ARTICLE-INDIV.
010400               10  FILLER PIC X VALUE '|'.
010500               10  AI-VILLE          PIC X(30).
010600               10  FILLER PIC X VALUE '|'.
010700               10  AI-DEPARTEMENT    PIC X(12).
010800               10  FILLER PIC X VALUE '|'.
010900               10  AI-PRIX-M2        PIC ZZZ,ZZ9.
011000               10  FILLER PIC X(03) VALUE 'EUR'.
011100               10  FILLER PIC X(04) VALUE SPACE.
011200               10  FILLER PIC X VALUE '|'.
011300               10  AI-TRANSACTIONS   PIC ZZZ,ZZ9.
011400               10  FILLER PIC X(05) VALUE SPACE.
011500               10  FILLER PIC X VALUE '|'.
011600           05  ARTICLE-INDIV-R REDEFINES ARTICLE-INDIV
011700                                         PIC X(73).
011800
011900      * ++===                                fin article rencontre ===++
012000       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
012100           88  FF                              VALUE  HIGH-VALUE.
012200
012300******************************************************************
012400       PROCEDURE DIVISION.
012500
012600       MAIN-PROCEDURE.
012700
012800           OPEN INPUT F-VILLES
012900           OPEN OUTPUT FS
013000
013100           MOVE ARTICLE-BANNIERE TO FS-DATA
013200           WRITE FS-DATA
013300           MOVE ARTICLE-TITRE TO FS-DATA
013400           WRITE FS-DATA
013500           MOVE ARTICLE-BANNIERE TO FS-DATA
013600           WRITE FS-DATA
013700           MOVE ARTICLE-LIGNE TO FS-DATA
013800           WRITE FS-DATA
013900           MOVE ARTICLE-ENTETE TO FS-DATA
014000           WRITE FS-DATA
014100           MOVE ARTICLE-LIGNE TO FS-DATA
014200           WRITE FS-DATA
014300
014400           PERFORM EDITER-UNE-VILLE THRU EDITER-UNE-VILLE-EXIT
014500               UNTIL FF OR WK-NB-LUES = 10
014600
014700           MOVE ARTICLE-LIGNE TO FS-DATA
014800           WRITE FS-DATA
014900           MOVE ARTICLE-BANNIERE TO FS-DATA
015000           WRITE FS-DATA
015100
015200           CLOSE F-VILLES FS
015300
015400           PERFORM FIN-PGM
015500           .
015600
015700******************************************************************
015800*        EDITION D'UNE LIGNE DU CLASSEMENT (REGLE U2 - TOP 10)
015900
016000       EDITER-UNE-VILLE.
016100
016200           READ F-VILLES
016300               AT END
016400                   SET FF TO TRUE
016500                   GO TO EDITER-UNE-VILLE-EXIT.
016600
016700           ADD 1 TO WK-NB-LUES
016800
016900           MOVE VS-VILLE-NOM TO AI-VILLE
017000           MOVE VS-CODE-DEPARTEMENT TO AI-DEPARTEMENT
017100           COMPUTE WK-PRIX-ENTIER ROUNDED = VS-PRIX-MOYEN-M2
017200           MOVE WK-PRIX-ENTIER TO AI-PRIX-M2
017300           MOVE VS-NOMBRE-TRANSACTIONS TO AI-TRANSACTIONS
017400
017500           MOVE ARTICLE-INDIV TO FS-DATA
017600           WRITE FS-DATA
017700           .
017800       EDITER-UNE-VILLE-EXIT.
017900           EXIT.
018000
018100******************************************************************
018200       FIN-PGM.
018300           STOP RUN.
018400******************************************************************
