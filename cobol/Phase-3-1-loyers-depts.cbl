000100******************************************************************
000200* Author:     Kevin Ropital
000300* Date-Written: 17/11/1989
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 17/11/1989 KR  TKT-121 maquette initiale - statistiques loyer
001100*                par departement IDF (carte des loyers predits).
001200* 19/07/1998 KR  Passage du total des communes par departement
001300*                sur 9(05) (volumetrie An 2000, cf DEPTLOYR.CPY).
001400* 25/03/2022 FXM TKT-128 ajout du classement top20/bas20 des
001500*                loyers predits (loyer le plus haut/le plus bas).
001600* 30/03/2022 KR  TKT-130 fiabilisation de l'indexe loyers
001700*                (R2-ADJ/NBOBS-COM) pour la consultation par
001800*                commune ou code INSEE (cf. 3-COMBINE-RENDEMENT).
001900* 09/12/2022 KR  TKT-151 TDI-CODE ne captait que le code + la
002000*                1ere lettre du nom (cf DEPTIDF.CPY) - le filtre
002100*                IDF rejetait toute commune, R7/top20/bas20 vides.
002200* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee - WK-IND-DEPT et
002300*                les drapeaux de fin remontes en 77 independants
002400*                comme dans 3-DEPTS.
002500******************************************************************
002600       IDENTIFICATION DIVISION.
002700       PROGRAM-ID. 3-LOYERS-DEPTS.
002800       AUTHOR.        KEVIN ROPITAL.
002900       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
003000       DATE-WRITTEN.  17/11/1989.
003100       DATE-COMPILED.
003200       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
003300******************************************************************
003400* Purpose: A partir de la carte des loyers predits (toutes
003500*          communes de France), retient les seules communes
003600*          d'Ile-de-France (REGLE U3 "filtre IDF"), calcule les
003700*          statistiques de loyer par departement (REGLE U3
003800*          "statistiques departement"), edite le classement des
003900*          communes les plus cheres et les moins cheres, et
004000*          alimente un fichier indexe pour la consultation d'une
004100*          commune par nom ou code INSEE.
004200* Tectonics: cobc
004300******************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000
005100           SELECT F-LOYERS ASSIGN TO "LOYERS-COMMUNES"
005200               ORGANIZATION LINE SEQUENTIAL.
005300
005400           SELECT C-LOYERS-IDF ASSIGN TO "LOYERS-IDF-TMP"
005500               ORGANIZATION LINE SEQUENTIAL.
005600
005700           SELECT TRI-LOYERS ASSIGN TO DISK.
005800
005900           SELECT C-LOYERS-MEDIANE ASSIGN TO "LOYERS-MEDIANE-TMP"
006000               ORGANIZATION LINE SEQUENTIAL.
006100
006200           SELECT C-LOYERS-RANG ASSIGN TO "LOYERS-RANG-TMP"
006300               ORGANIZATION LINE SEQUENTIAL.
006400
006500           SELECT C-LOYERS-TOP20 ASSIGN TO "LOYERS-TOP20"
006600               ORGANIZATION LINE SEQUENTIAL.
006700
006800           SELECT C-LOYERS-BAS20 ASSIGN TO "LOYERS-BAS20"
006900               ORGANIZATION LINE SEQUENTIAL.
007000
007100           SELECT C-DEPTS-LOYERS ASSIGN TO "DEPTS-LOYERS"
007200               ORGANIZATION LINE SEQUENTIAL.
007300
007400           SELECT C-LOYERS-INDEXED ASSIGN TO "LOYERS-COMMUNES-IDX"
007500               ORGANIZATION INDEXED
007600               ACCESS MODE SEQUENTIAL
007700               RECORD KEY LI-CLE.
007800
007900******************************************************************
008000       DATA DIVISION.
008100       FILE SECTION.
008200
008300       FD  F-LOYERS.
008400           COPY LOYCOM.
008500
008600       FD  C-LOYERS-IDF.
008700       01  LT-COMMUNE.
008800           05  LT-INSEE-C                   PIC X(05).
008900           05  LT-LIBGEO                    PIC X(30).
009000           05  LT-DEP                        PIC X(03).
009100           05  LT-EPCI                       PIC X(09).
009200           05  LT-LOYPREDM2                  PIC 9(3)V99.
009300           05  LT-LWR-IPM2                   PIC 9(3)V99.
009400           05  LT-UPR-IPM2                   PIC 9(3)V99.
009500           05  LT-TYPPRED                    PIC X(10).
009600           05  LT-NBOBS-COM                  PIC 9(06).
009700           05  LT-NBOBS-MAIL                 PIC 9(06).
009800           05  LT-R2-ADJ                     PIC 9V9(4).
009900           05  LT-ID-ZONE                    PIC X(10).
010000           05  LT-TYPE-BIEN                  PIC X(12).
010100           05  FILLER                        PIC X(10).
010200       01  LT-COMMUNE-R REDEFINES LT-COMMUNE PIC X(121).
010300
010400       SD  TRI-LOYERS.
010500       01  LS-COMMUNE.
010600           05  LS-INSEE-C                   PIC X(05).
010700           05  LS-LIBGEO                    PIC X(30).
010800           05  LS-DEP                        PIC X(03).
010900           05  LS-EPCI                       PIC X(09).
011000           05  LS-LOYPREDM2                  PIC 9(3)V99.
011100           05  LS-LWR-IPM2                   PIC 9(3)V99.
011200           05  LS-UPR-IPM2                   PIC 9(3)V99.
011300           05  LS-TYPPRED                    PIC X(10).
011400           05  LS-NBOBS-COM                  PIC 9(06).
011500           05  LS-NBOBS-MAIL                 PIC 9(06).
011600           05  LS-R2-ADJ                     PIC 9V9(4).
011700           05  LS-ID-ZONE                    PIC X(10).
011800           05  LS-TYPE-BIEN                  PIC X(12).
011900           05  FILLER                        PIC X(10).
012000
012100       FD  C-LOYERS-MEDIANE.
012200       01  LM-COMMUNE.
012300           05  LM-INSEE-C                   PIC X(05).
012400           05  LM-LIBGEO                    PIC X(30).
012500           05  LM-DEP                        PIC X(03).
012600           05  LM-EPCI                       PIC X(09).
012700           05  LM-LOYPREDM2                  PIC 9(3)V99.
012800           05  LM-LWR-IPM2                   PIC 9(3)V99.
012900           05  LM-UPR-IPM2                   PIC 9(3)V99.
013000           05  LM-TYPPRED                    PIC X(10).
013100           05  LM-NBOBS-COM                  PIC 9(06).
013200           05  LM-NBOBS-MAIL                 PIC 9(06).
013300           05  LM-R2-ADJ                     PIC 9V9(4).
013400           05  LM-ID-ZONE                    PIC X(10).
013500           05  LM-TYPE-BIEN                  PIC X(12).
013600           05  FILLER                        PIC X(10).
013700
013800       FD  C-LOYERS-RANG.
013900       01  LR-COMMUNE.
014000           05  LR-INSEE-C                   PIC X(05).
014100           05  LR-LIBGEO                    PIC X(30).
014200           05  LR-DEP                        PIC X(03).
014300           05  LR-EPCI                       PIC X(09).
014400           05  LR-LOYPREDM2                  PIC 9(3)V99.
014500           05  LR-LWR-IPM2                   PIC 9(3)V99.
014600           05  LR-UPR-IPM2                   PIC 9(3)V99.
014700           05  LR-TYPPRED                    PIC X(10).
014800           05  LR-NBOBS-COM                  PIC 9(06).
014900           05  LR-NBOBS-MAIL                 PIC 9(06).
015000           05  LR-R2-ADJ                     PIC 9V9(4).
015100           05  LR-ID-ZONE                    PIC X(10).
015200           05  LR-TYPE-BIEN                  PIC X(12).
015300           05  FILLER                        PIC X(10).
015400
015500       FD  C-LOYERS-TOP20.
015600       01  L2-COMMUNE.
015700           05  L2-INSEE-C                   PIC X(05).
015800           05  L2-LIBGEO                    PIC X(30).
015900           05  L2-DEP                        PIC X(03).
016000           05  L2-EPCI                       PIC X(09).
016100           05  L2-LOYPREDM2                  PIC 9(3)V99.
016200           05  L2-LWR-IPM2                   PIC 9(3)V99.
016300           05  L2-UPR-IPM2                   PIC 9(3)V99.
016400           05  L2-TYPPRED                    PIC X(10).
016500           05  L2-NBOBS-COM                  PIC 9(06).
016600           05  L2-NBOBS-MAIL                 PIC 9(06).
016700           05  L2-R2-ADJ                     PIC 9V9(4).
016800           05  L2-ID-ZONE                    PIC X(10).
016900           05  L2-TYPE-BIEN                  PIC X(12).
017000           05  FILLER                        PIC X(10).
017100       01  L2-COMMUNE-R REDEFINES L2-COMMUNE PIC X(121).
017200
017300       FD  C-LOYERS-BAS20.
017400       01  L3-COMMUNE.
017500           05  L3-INSEE-C                   PIC X(05).
017600           05  L3-LIBGEO                    PIC X(30).
017700           05  L3-DEP                        PIC X(03).
017800           05  L3-EPCI                       PIC X(09).
017900           05  L3-LOYPREDM2                  PIC 9(3)V99.
018000           05  L3-LWR-IPM2                   PIC 9(3)V99.
018100           05  L3-UPR-IPM2                   PIC 9(3)V99.
018200           05  L3-TYPPRED                    PIC X(10).
018300           05  L3-NBOBS-COM                  PIC 9(06).
018400           05  L3-NBOBS-MAIL                 PIC 9(06).
018500           05  L3-R2-ADJ                     PIC 9V9(4).
018600           05  L3-ID-ZONE                    PIC X(10).
018700           05  L3-TYPE-BIEN                  PIC X(12).
018800           05  FILLER                        PIC X(10).
018900       01  L3-COMMUNE-R REDEFINES L3-COMMUNE PIC X(121).
019000
019100       FD  C-DEPTS-LOYERS.
019200           COPY DEPTLOYR.
019300
019400       FD  C-LOYERS-INDEXED.
019500       01  LI-LOYER-REC.
019600           05  LI-CLE.
019700               10  LI-NOM                   PIC X(30).
019800               10  LI-INSEE-C               PIC X(05).
019900           05  LI-DEP                       PIC X(03).
020000           05  LI-LOYER-M2                  PIC 9(3)V99.
020100           05  LI-LOYER-BAS                 PIC 9(3)V99.
020200           05  LI-LOYER-HAUT                PIC 9(3)V99.
020300           05  LI-TYPPRED                   PIC X(10).
020400           05  LI-NBOBS-COM                 PIC 9(06).
020500           05  LI-R2-ADJ                    PIC 9V9(4).
020600           05  LI-FIABLE                    PIC X(01).
020700               88  LI-FIABLE-OUI            VALUE 'Y'.
020800               88  LI-FIABLE-NON            VALUE 'N'.
020900           05  FILLER                       PIC X(10).
021000
021100******************************************************************
021200       WORKING-STORAGE SECTION.
021300
021400       COPY DEPTIDF.
021500
021600      *    Indice courant de la table des 8 departements, en 77
021700      *    independant comme CPT dans l'ancien PROJET COMMUNES
021800      *    (2-DEPTS).
021900       77  WK-IND-DEPT                  PIC 9(1) COMP VALUE 0.
022000
022100       1   WORKING-DATA-MANAGER.
022200
022300           05  WK-IND-TROUVE            PIC 9(1) COMP VALUE 0.
022400           05  WK-RANG-COURANT          PIC 9(7) COMP VALUE 0.
022500           05  WK-NB-TOTAL-DEPT         PIC 9(7) COMP VALUE 0.
022600           05  WK-RANG-MEDIAN-1         PIC 9(7) COMP VALUE 0.
022700           05  WK-RANG-MEDIAN-2         PIC 9(7) COMP VALUE 0.
022800           05  WK-QUOTIENT              PIC 9(7) COMP VALUE 0.
022900           05  WK-RESTE                 PIC 9(7) COMP VALUE 0.
023000           05  WK-SOMME-MEDIANE         PIC 9(3)V99
023100                                         VALUE 0.
023200           05  WK-NB-ECRITS             PIC 9(2) COMP VALUE 0.
023300           05  WK-ALPHABET-MIN          PIC X(26)
023400               VALUE 'abcdefghijklmnopqrstuvwxyz'.
023500           05  WK-ALPHABET-MAJ          PIC X(26)
023600               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023700           05  FILLER                   PIC X(05).
023800
023900       1   TABLE-DEPTS-MANAGER.
024000
024100           05  TABLEAU-DEPTS OCCURS 8.
024200               10  TD-NB-COMMUNES       PIC 9(5) COMP VALUE 0.
024300               10  TD-SOMME-LOYER       PIC 9(7)V99
024400                                         VALUE 0.
024500               10  TD-LOYER-MIN         PIC 9(3)V99 VALUE 0.
024600               10  TD-LOYER-MAX         PIC 9(3)V99 VALUE 0.
024700               10  TD-LOYER-MEDIAN      PIC 9(3)V99 VALUE 0.
024800               10  TD-SOMME-LWR         PIC 9(7)V99
024900                                         VALUE 0.
025000               10  TD-SOMME-UPR         PIC 9(7)V99
025100                                         VALUE 0.
025200           05  FILLER                   PIC X(05).
025300
025400      * ++===                                fin article rencontre ===++
025500       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
025600           88  FF                              VALUE  HIGH-VALUE.
025700       77  FIN-ENREG-2              PIC  X(01) VALUE  SPACE.
025800           88  FF2                             VALUE  HIGH-VALUE.
025900       77  FIN-ENREG-3              PIC  X(01) VALUE  SPACE.
026000           88  FF3                             VALUE  HIGH-VALUE.
026100
026200******************************************************************
026300       PROCEDURE DIVISION.
026400
026500       MAIN-PROCEDURE.
026600
026700           OPEN INPUT F-LOYERS
026800           OPEN OUTPUT C-LOYERS-IDF
026900           OPEN OUTPUT C-LOYERS-INDEXED
027000
027100           PERFORM LIRE-LOYERS THRU LIRE-LOYERS-EXIT
027200               UNTIL FF
027300
027400           CLOSE F-LOYERS C-LOYERS-IDF C-LOYERS-INDEXED
027500
027600           SORT TRI-LOYERS
027700               ON ASCENDING KEY LS-DEP
027800               ON ASCENDING KEY LS-LOYPREDM2
027900               USING C-LOYERS-IDF
028000               GIVING C-LOYERS-MEDIANE
028100
028200           OPEN INPUT C-LOYERS-MEDIANE
028300
028400           PERFORM CALCUL-MEDIANES THRU CALCUL-MEDIANES-EXIT
028500               UNTIL FF2
028600
028700           CLOSE C-LOYERS-MEDIANE
028800
028900           OPEN OUTPUT C-DEPTS-LOYERS
029000
029100           PERFORM ECRIRE-DEPTS-LOYERS
029200               VARYING WK-IND-DEPT FROM 1 BY 1
029300               UNTIL WK-IND-DEPT > 8
029400
029500           CLOSE C-DEPTS-LOYERS
029600
029700           SORT TRI-LOYERS
029800               ON DESCENDING KEY LS-LOYPREDM2
029900               USING C-LOYERS-IDF
030000               GIVING C-LOYERS-RANG
030100
030200           OPEN INPUT C-LOYERS-RANG
030300           OPEN OUTPUT C-LOYERS-TOP20
030400
030500           PERFORM ECRIRE-RANG-HAUT THRU ECRIRE-RANG-HAUT-EXIT
030600               UNTIL FF3 OR WK-NB-ECRITS = 20
030700
030800           CLOSE C-LOYERS-RANG C-LOYERS-TOP20
030900
031000           MOVE SPACE TO FIN-ENREG-3
031100           MOVE 0 TO WK-NB-ECRITS
031200
031300           SORT TRI-LOYERS
031400               ON ASCENDING KEY LS-LOYPREDM2
031500               USING C-LOYERS-IDF
031600               GIVING C-LOYERS-RANG
031700
031800           OPEN INPUT C-LOYERS-RANG
031900           OPEN OUTPUT C-LOYERS-BAS20
032000
032100           PERFORM ECRIRE-RANG-BAS THRU ECRIRE-RANG-BAS-EXIT
032200               UNTIL FF3 OR WK-NB-ECRITS = 20
032300
032400           CLOSE C-LOYERS-RANG C-LOYERS-BAS20
032500
032600           PERFORM FIN-PGM
032700           .
032800
032900******************************************************************
033000*        LECTURE DE LA CARTE DES LOYERS ET FILTRE IDF (REGLE U3)
033100
033200       LIRE-LOYERS.
033300
033400           READ F-LOYERS
033500               AT END
033600                   SET FF TO TRUE
033700                   GO TO LIRE-LOYERS-EXIT.
033800
033900           PERFORM FILTRER-IDF THRU FILTRER-IDF-EXIT
034000
034100           IF WK-IND-TROUVE > 0
034200               PERFORM ACCUMULER-DEPT
034300               PERFORM ECRIRE-LOYER-IDF
034400               PERFORM CALCUL-FIABILITE
034500               PERFORM ECRIRE-LOYER-INDEXE
034600           END-IF
034700           .
034800       LIRE-LOYERS-EXIT.
034900           EXIT.
035000
035100******************************************************************
035200*        RECHERCHE DU DEPARTEMENT IDF (TABLE-DEPTS-IDF, 8 POSTES)
035300
035400       FILTRER-IDF.
035500
035600           MOVE 0 TO WK-IND-TROUVE
035700           MOVE 1 TO WK-IND-DEPT
035800
035900           PERFORM CHERCHER-DEPT-IDF THRU CHERCHER-DEPT-IDF-EXIT
036000               UNTIL WK-IND-DEPT > 8
036100                  OR WK-IND-TROUVE NOT = 0
036200           .
036300       FILTRER-IDF-EXIT.
036400           EXIT.
036500
036600******************************************************************
036700*        UNE POSITION DE LA TABLE-DEPTS-IDF (8 POSTES FIXES)
036800
036900       CHERCHER-DEPT-IDF.
037000
037100           IF LY-DEP = TDI-CODE(WK-IND-DEPT)
037200               MOVE WK-IND-DEPT TO WK-IND-TROUVE
037300               GO TO CHERCHER-DEPT-IDF-EXIT
037400           END-IF
037500
037600           ADD 1 TO WK-IND-DEPT
037700           .
037800       CHERCHER-DEPT-IDF-EXIT.
037900           EXIT.
038000
038100******************************************************************
038200*        ACCUMULATION DES COMPTEURS DU DEPARTEMENT (REGLE U3)
038300
038400       ACCUMULER-DEPT.
038500
038600           ADD 1 TO TD-NB-COMMUNES(WK-IND-TROUVE)
038700           ADD LY-LOYPREDM2 TO TD-SOMME-LOYER(WK-IND-TROUVE)
038800           ADD LY-LWR-IPM2 TO TD-SOMME-LWR(WK-IND-TROUVE)
038900           ADD LY-UPR-IPM2 TO TD-SOMME-UPR(WK-IND-TROUVE)
039000
039100           IF TD-NB-COMMUNES(WK-IND-TROUVE) = 1
039200               MOVE LY-LOYPREDM2 TO TD-LOYER-MIN(WK-IND-TROUVE)
039300               MOVE LY-LOYPREDM2 TO TD-LOYER-MAX(WK-IND-TROUVE)
039400           ELSE
039500               IF LY-LOYPREDM2 < TD-LOYER-MIN(WK-IND-TROUVE)
039600                   MOVE LY-LOYPREDM2
039700                       TO TD-LOYER-MIN(WK-IND-TROUVE)
039800               END-IF
039900               IF LY-LOYPREDM2 > TD-LOYER-MAX(WK-IND-TROUVE)
040000                   MOVE LY-LOYPREDM2
040100                       TO TD-LOYER-MAX(WK-IND-TROUVE)
040200               END-IF
040300           END-IF
040400           .
040500
040600******************************************************************
040700*        RECOPIE DE LA COMMUNE IDF VERS LE FICHIER INTERMEDIAIRE
040800
040900       ECRIRE-LOYER-IDF.
041000
041100           MOVE LY-INSEE-C      TO LT-INSEE-C
041200           MOVE LY-LIBGEO       TO LT-LIBGEO
041300           MOVE LY-DEP          TO LT-DEP
041400           MOVE LY-EPCI         TO LT-EPCI
041500           MOVE LY-LOYPREDM2    TO LT-LOYPREDM2
041600           MOVE LY-LWR-IPM2     TO LT-LWR-IPM2
041700           MOVE LY-UPR-IPM2     TO LT-UPR-IPM2
041800           MOVE LY-TYPPRED      TO LT-TYPPRED
041900           MOVE LY-NBOBS-COM    TO LT-NBOBS-COM
042000           MOVE LY-NBOBS-MAIL   TO LT-NBOBS-MAIL
042100           MOVE LY-R2-ADJ       TO LT-R2-ADJ
042200           MOVE LY-ID-ZONE      TO LT-ID-ZONE
042300           MOVE LY-TYPE-BIEN    TO LT-TYPE-BIEN
042400
042500           WRITE LT-COMMUNE
042600           .
042700
042800******************************************************************
042900*        FIABILITE DE LA COMMUNE POUR LA CONSULTATION (REGLE U3)
043000
043100       CALCUL-FIABILITE.
043200
043300           IF LY-R2-ADJ >= 0.5000 AND LY-NBOBS-COM >= 30
043400               SET LI-FIABLE-OUI TO TRUE
043500           ELSE
043600               SET LI-FIABLE-NON TO TRUE
043700           END-IF
043800           .
043900
044000******************************************************************
044100*        ALIMENTATION DE L'INDEXE DE CONSULTATION PAR COMMUNE
044200
044300       ECRIRE-LOYER-INDEXE.
044400
044500           MOVE LY-LIBGEO       TO LI-NOM
044600           INSPECT LI-NOM CONVERTING WK-ALPHABET-MIN TO WK-ALPHABET-MAJ
044700           MOVE LY-INSEE-C      TO LI-INSEE-C
044800           MOVE LY-DEP          TO LI-DEP
044900           MOVE LY-LOYPREDM2    TO LI-LOYER-M2
045000           MOVE LY-LWR-IPM2     TO LI-LOYER-BAS
045100           MOVE LY-UPR-IPM2     TO LI-LOYER-HAUT
045200           MOVE LY-TYPPRED      TO LI-TYPPRED
045300           MOVE LY-NBOBS-COM    TO LI-NBOBS-COM
045400           MOVE LY-R2-ADJ       TO LI-R2-ADJ
045500
045600           WRITE LI-LOYER-REC
045700               INVALID KEY
045800                   CONTINUE
045900           END-WRITE
046000           .
046100
046200******************************************************************
046300*        CALCUL DE LA MEDIANE DE LOYER PAR DEPARTEMENT (REGLE U3)
046400*        (passage unique sur le fichier trie DEP/LOYPREDM2, sans
046500*        conserver toutes les valeurs - cf. 3-VILLES-VENTES).
046600
046700       CALCUL-MEDIANES.
046800
046900           READ C-LOYERS-MEDIANE
047000               AT END
047100                   SET FF2 TO TRUE
047200                   GO TO CALCUL-MEDIANES-EXIT.
047300
047400           IF WK-RANG-COURANT = 0
047500               PERFORM INITIER-GROUPE-MEDIANE
047600           END-IF
047700
047800           ADD 1 TO WK-RANG-COURANT
047900
048000           IF WK-RANG-COURANT = WK-RANG-MEDIAN-1
048100               OR WK-RANG-COURANT = WK-RANG-MEDIAN-2
048200               ADD LM-LOYPREDM2 TO WK-SOMME-MEDIANE
048300           END-IF
048400
048500           IF WK-RANG-COURANT = WK-NB-TOTAL-DEPT
048600               PERFORM FINALISER-GROUPE-MEDIANE
048700               MOVE 0 TO WK-RANG-COURANT
048800           END-IF
048900           .
049000       CALCUL-MEDIANES-EXIT.
049100           EXIT.
049200
049300******************************************************************
049400*        INITIALISATION D'UN GROUPE DEPARTEMENT (RANGS MEDIANS)
049500
049600       INITIER-GROUPE-MEDIANE.
049700
049800           MOVE 0 TO WK-SOMME-MEDIANE
049900           MOVE 0 TO WK-IND-TROUVE
050000           MOVE 1 TO WK-IND-DEPT
050100
050200           PERFORM CHERCHER-DEPT-MEDIANE THRU
050300               CHERCHER-DEPT-MEDIANE-EXIT
050400               UNTIL WK-IND-DEPT > 8
050500                  OR WK-IND-TROUVE NOT = 0
050600
050700           MOVE TD-NB-COMMUNES(WK-IND-TROUVE) TO WK-NB-TOTAL-DEPT
050800
050900           DIVIDE WK-NB-TOTAL-DEPT BY 2
051000               GIVING WK-QUOTIENT REMAINDER WK-RESTE
051100
051200           IF WK-RESTE = 0
051300               MOVE WK-QUOTIENT TO WK-RANG-MEDIAN-1
051400               COMPUTE WK-RANG-MEDIAN-2 = WK-QUOTIENT + 1
051500           ELSE
051600               COMPUTE WK-RANG-MEDIAN-1 = WK-QUOTIENT + 1
051700               MOVE WK-RANG-MEDIAN-1 TO WK-RANG-MEDIAN-2
051800           END-IF
051900           .
052000
052100******************************************************************
052200*        UNE POSITION DE LA TABLE-DEPTS-IDF (GROUPE MEDIANE)
052300
052400       CHERCHER-DEPT-MEDIANE.
052500
052600           IF LM-DEP = TDI-CODE(WK-IND-DEPT)
052700               MOVE WK-IND-DEPT TO WK-IND-TROUVE
052800               GO TO CHERCHER-DEPT-MEDIANE-EXIT
052900           END-IF
053000
053100           ADD 1 TO WK-IND-DEPT
053200           .
053300       CHERCHER-DEPT-MEDIANE-EXIT.
053400           EXIT.
053500
053600******************************************************************
053700*        FIN DE GROUPE DEPARTEMENT - POSE DE LA MEDIANE EN TABLE
053800
053900       FINALISER-GROUPE-MEDIANE.
054000
054100           IF WK-RANG-MEDIAN-1 = WK-RANG-MEDIAN-2
054200               MOVE WK-SOMME-MEDIANE
054300                   TO TD-LOYER-MEDIAN(WK-IND-TROUVE)
054400           ELSE
054500               COMPUTE TD-LOYER-MEDIAN(WK-IND-TROUVE) ROUNDED =
054600                   WK-SOMME-MEDIANE / 2
054700           END-IF
054800           .
054900
055000******************************************************************
055100*        EDITION DE L'ARTICLE R7 D'UN DEPARTEMENT (REGLE U3)
055200
055300       ECRIRE-DEPTS-LOYERS.
055400
055500           IF TD-NB-COMMUNES(WK-IND-DEPT) > 0
055600               MOVE TDI-CODE(WK-IND-DEPT) TO DL-DEPARTEMENT-CODE
055700               MOVE TDI-NOM(WK-IND-DEPT)  TO DL-DEPARTEMENT-NOM
055800               MOVE TD-NB-COMMUNES(WK-IND-DEPT) TO DL-NB-COMMUNES
055900               COMPUTE DL-LOYER-MOYEN ROUNDED =
056000                   TD-SOMME-LOYER(WK-IND-DEPT)
056100                       / TD-NB-COMMUNES(WK-IND-DEPT)
056200               MOVE TD-LOYER-MEDIAN(WK-IND-DEPT) TO DL-LOYER-MEDIAN
056300               MOVE TD-LOYER-MIN(WK-IND-DEPT)    TO DL-LOYER-MIN
056400               MOVE TD-LOYER-MAX(WK-IND-DEPT)    TO DL-LOYER-MAX
056500               COMPUTE DL-LOYER-BAS-MOYEN ROUNDED =
056600                   TD-SOMME-LWR(WK-IND-DEPT)
056700                       / TD-NB-COMMUNES(WK-IND-DEPT)
056800               COMPUTE DL-LOYER-HAUT-MOYEN ROUNDED =
056900                   TD-SOMME-UPR(WK-IND-DEPT)
057000                       / TD-NB-COMMUNES(WK-IND-DEPT)
057100
057200               WRITE DL-DEPT
057300           END-IF
057400           .
057500
057600******************************************************************
057700*        EXPORT DES 20 LOYERS LES PLUS HAUTS (REGLE U3 "top-N")
057800
057900       ECRIRE-RANG-HAUT.
058000
058100           READ C-LOYERS-RANG
058200               AT END
058300                   SET FF3 TO TRUE
058400                   GO TO ECRIRE-RANG-HAUT-EXIT.
058500
058600           ADD 1 TO WK-NB-ECRITS
058700
058800           MOVE LR-INSEE-C      TO L2-INSEE-C
058900           MOVE LR-LIBGEO       TO L2-LIBGEO
059000           MOVE LR-DEP          TO L2-DEP
059100           MOVE LR-EPCI         TO L2-EPCI
059200           MOVE LR-LOYPREDM2    TO L2-LOYPREDM2
059300           MOVE LR-LWR-IPM2     TO L2-LWR-IPM2
059400           MOVE LR-UPR-IPM2     TO L2-UPR-IPM2
059500           MOVE LR-TYPPRED      TO L2-TYPPRED
059600           MOVE LR-NBOBS-COM    TO L2-NBOBS-COM
059700           MOVE LR-NBOBS-MAIL   TO L2-NBOBS-MAIL
059800           MOVE LR-R2-ADJ       TO L2-R2-ADJ
059900           MOVE LR-ID-ZONE      TO L2-ID-ZONE
060000           MOVE LR-TYPE-BIEN    TO L2-TYPE-BIEN
060100
060200           WRITE L2-COMMUNE
060300           .
060400       ECRIRE-RANG-HAUT-EXIT.
060500           EXIT.
060600
060700******************************************************************
060800*        EXPORT DES 20 LOYERS LES PLUS BAS (REGLE U3 "top-N")
060900
061000       ECRIRE-RANG-BAS.
061100
061200           READ C-LOYERS-RANG
061300               AT END
061400                   SET FF3 TO TRUE
061500                   GO TO ECRIRE-RANG-BAS-EXIT.
061600
061700           ADD 1 TO WK-NB-ECRITS
061800
061900           MOVE LR-INSEE-C      TO L3-INSEE-C
062000           MOVE LR-LIBGEO       TO L3-LIBGEO
062100           MOVE LR-DEP          TO L3-DEP
062200           MOVE LR-EPCI         TO L3-EPCI
062300           MOVE LR-LOYPREDM2    TO L3-LOYPREDM2
062400           MOVE LR-LWR-IPM2     TO L3-LWR-IPM2
062500           MOVE LR-UPR-IPM2     TO L3-UPR-IPM2
062600           MOVE LR-TYPPRED      TO L3-TYPPRED
062700           MOVE LR-NBOBS-COM    TO L3-NBOBS-COM
062800           MOVE LR-NBOBS-MAIL   TO L3-NBOBS-MAIL
062900           MOVE LR-R2-ADJ       TO L3-R2-ADJ
063000           MOVE LR-ID-ZONE      TO L3-ID-ZONE
063100           MOVE LR-TYPE-BIEN    TO L3-TYPE-BIEN
063200
063300           WRITE L3-COMMUNE
063400           .
063500       ECRIRE-RANG-BAS-EXIT.
063600           EXIT.
063700
063800******************************************************************
063900       FIN-PGM.
064000           STOP RUN.
064100******************************************************************
