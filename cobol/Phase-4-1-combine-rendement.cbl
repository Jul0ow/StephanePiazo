000100******************************************************************
000200* Author:     Kevin Ropital
000300* Date-Written: 08/08/1992
000400* Installation: DGFiP - Centre de traitement IDF
000500* Date-Compiled:
000600* Security:   Usage interne DGFiP - diffusion restreinte
000700******************************************************************
000800*                   J O U R N A L   D E S   M O D I F S
000900******************************************************************
001000* 08/08/1992 KR  TKT-129 maquette initiale - appariement loyer/
001100*                vente par commune et calcul du rendement brut.
001200* 05/04/2022 FXM TKT-133 selection du bloc prix (appartements ou
001300*                global+surface maison) et ajout de MATCHED.
001400* 11/09/1999 KR  Compteur de transactions repris sur 9(07) pour
001500*                s'aligner sur 3-VILLES-VENTES (volumetrie An 2000).
001600* 14/04/2022 FXM TKT-138 bilan rendement par departement (rupture
001700*                sur les seules communes a donnees completes).
001800* 09/12/2022 KR  TKT-151 TDI-CODE ne captait que le code + la 1ere
001900*                lettre du nom (cf DEPTIDF.CPY) - filtre IDF
002000*                rejetait toute commune, R5/R6 vides.
002100* 09/12/2022 KR  TKT-153 DATE-WRITTEN corrigee - WK-IND-DEPT et
002200*                FIN-ENREG remontes en 77 independants comme
002300*                dans 3-DEPTS.
002400* 18/01/2023 KR  TKT-156 ajout du total general des communes a
002500*                donnees completes (absent du bilan par
002600*                departement) - nouveau fichier COMBINE-RESUME
002700*                repris par 5-RAPPORT-RENDEMENT en entete du top 10.
002800******************************************************************
002900       IDENTIFICATION DIVISION.
003000       PROGRAM-ID. 3-COMBINE-RENDEMENT.
003100       AUTHOR.        KEVIN ROPITAL.
003200       INSTALLATION.  DGFIP - CENTRE DE TRAITEMENT IDF.
003300       DATE-WRITTEN.  08/08/1992.
003400       DATE-COMPILED.
003500       SECURITY.      USAGE INTERNE DGFIP - DIFFUSION RESTREINTE.
003600******************************************************************
003700* Purpose: Pour chaque commune IDF de la carte des loyers, recherche
003800*          ses statistiques de vente (indexe commune/departement
003900*          alimente par 3-VILLES-VENTES), construit l'article
004000*          combine loyer/vente et le rendement brut (REGLE U4),
004100*          isole le sous-ensemble a donnees completes classe par
004200*          rendement decroissant, et etablit le bilan par
004300*          departement sur ce sous-ensemble.
004400* Tectonics: cobc
004500******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200
005300           SELECT F-LOYERS ASSIGN TO "LOYERS-COMMUNES"
005400               ORGANIZATION LINE SEQUENTIAL.
005500
005600           SELECT F-VILLES-INDEXED ASSIGN TO "VILLES-VENTES-IDX"
005700               ORGANIZATION IS INDEXED
005800               ACCESS MODE IS RANDOM
005900               RECORD KEY IS VX-CLE.
006000
006100           SELECT C-COMBINE-TOUT ASSIGN TO "COMBINE-TOUT"
006200               ORGANIZATION LINE SEQUENTIAL.
006300
006400           SELECT C-COMBINE-TRI ASSIGN TO "COMBINE-TRI-TMP"
006500               ORGANIZATION LINE SEQUENTIAL.
006600
006700           SELECT TRI-RENDEMENT ASSIGN TO DISK.
006800
006900           SELECT C-COMBINE-COMPLET ASSIGN TO "COMBINE-COMPLET"
007000               ORGANIZATION LINE SEQUENTIAL.
007100
007200           SELECT C-DEPTS-RENDEMENT ASSIGN TO "DEPTS-RENDEMENT"
007300               ORGANIZATION LINE SEQUENTIAL.
007400
007500           SELECT C-COMBINE-RESUME ASSIGN TO "COMBINE-RESUME"
007600               ORGANIZATION LINE SEQUENTIAL.
007700
007800******************************************************************
007900       DATA DIVISION.
008000       FILE SECTION.
008100
008200       FD  F-LOYERS.
008300           COPY LOYCOM.
008400
008500      *    Image de l'indexe alimente par 3-VILLES-VENTES : la cle
008600      *    (nom + departement) est recopiee en majuscules par ce
008700      *    programme-la, ce qui permet ici une recherche insensible
008800      *    a la casse (cf. LY-LIBGEO ci-dessous).
008900       FD  F-VILLES-INDEXED.
009000       01  VX-VILLE-REC.
009100           05  VX-CLE.
009200               10  VX-VILLE-NOM             PIC X(30).
009300               10  VX-CODE-DEPT             PIC X(03).
009400           05  VX-GLOBAL.
009500               10  VX-PRIX-MOYEN-M2         PIC 9(6)V99.
009600               10  VX-PRIX-MEDIAN-M2        PIC 9(6)V99.
009700               10  VX-PRIX-MIN-M2           PIC 9(6)V99.
009800               10  VX-PRIX-MAX-M2           PIC 9(6)V99.
009900               10  VX-NOMBRE-TRANSACTIONS   PIC 9(7).
010000               10  VX-SURFACE-MOYENNE       PIC 9(5)V99.
010100               10  VX-REPART-PIECES         PIC X(30).
010200           05  VX-APPART.
010300               10  VX-APP-PRESENT           PIC X(01).
010400                   88  VX-APP-OK            VALUE 'Y'.
010500               10  VX-APP-PRIX-MOYEN-M2     PIC 9(6)V99.
010600               10  VX-APP-PRIX-MIN-M2       PIC 9(6)V99.
010700               10  VX-APP-PRIX-MAX-M2       PIC 9(6)V99.
010800               10  VX-APP-NOMBRE-TRANS      PIC 9(7).
010900               10  VX-APP-SURFACE-MOYENNE   PIC 9(5)V99.
011000               10  VX-APP-REPART-PIECES     PIC X(30).
011100           05  VX-MAISON.
011200               10  VX-MAI-PRESENT           PIC X(01).
011300                   88  VX-MAI-OK            VALUE 'Y'.
011400               10  VX-MAI-PRIX-MOYEN-M2     PIC 9(6)V99.
011500               10  VX-MAI-PRIX-MIN-M2       PIC 9(6)V99.
011600               10  VX-MAI-PRIX-MAX-M2       PIC 9(6)V99.
011700               10  VX-MAI-NOMBRE-TRANS      PIC 9(7).
011800               10  VX-MAI-SURFACE-MOYENNE   PIC 9(5)V99.
011900               10  VX-MAI-REPART-PIECES     PIC X(30).
012000           05  FILLER                       PIC X(14).
012100       01  VX-VILLE-REC-R REDEFINES VX-VILLE-REC
012200                                         PIC X(261).
012300
012400       FD  C-COMBINE-TOUT.
012500           COPY COMBVIL.
012600
012700      *    Fichier intermediaire du sous-ensemble a donnees completes,
012800      *    avant tri par rendement decroissant (meme gabarit que
012900      *    CV-VILLE, indispensable au transfert positionnel du tri,
013000      *    cf. le SD TRI-LOYERS de 3-LOYERS-DEPTS).
013100       FD  C-COMBINE-TRI.
013200       01  CT-VILLE.
013300           05  CT-VILLE-NOM                 PIC X(30).
013400           05  CT-CODE-INSEE                PIC X(05).
013500           05  CT-DEPARTEMENT               PIC X(03).
013600           05  CT-LOYER-MOYEN-M2            PIC 9(3)V99.
013700           05  CT-LOYER-BAS-M2              PIC 9(3)V99.
013800           05  CT-LOYER-HAUT-M2             PIC 9(3)V99.
013900           05  CT-LOYER-FIABLE              PIC X(01).
014000           05  CT-TYPE-BIEN                 PIC X(12).
014100           05  CT-MATCHED                   PIC X(01).
014200           05  CT-PRIX-VENTE-MOYEN-M2       PIC 9(6)V99.
014300           05  CT-PRIX-VENTE-BAS-M2         PIC 9(6)V99.
014400           05  CT-PRIX-VENTE-HAUT-M2        PIC 9(6)V99.
014500           05  CT-SURFACE-MOYENNE           PIC 9(5)V99.
014600           05  CT-NB-TRANSACTIONS           PIC 9(7).
014700           05  CT-RENDEMENT-BRUT-PCT        PIC 9(3)V99.
014800           05  FILLER                       PIC X(12).
014900       01  CT-VILLE-R REDEFINES CT-VILLE    PIC X(122).
015000
015100       SD  TRI-RENDEMENT.
015200       01  SM-VILLE.
015300           05  SM-VILLE-NOM                 PIC X(30).
015400           05  SM-CODE-INSEE                PIC X(05).
015500           05  SM-DEPARTEMENT               PIC X(03).
015600           05  SM-LOYER-MOYEN-M2            PIC 9(3)V99.
015700           05  SM-LOYER-BAS-M2              PIC 9(3)V99.
015800           05  SM-LOYER-HAUT-M2             PIC 9(3)V99.
015900           05  SM-LOYER-FIABLE              PIC X(01).
016000           05  SM-TYPE-BIEN                 PIC X(12).
016100           05  SM-MATCHED                   PIC X(01).
016200           05  SM-PRIX-VENTE-MOYEN-M2       PIC 9(6)V99.
016300           05  SM-PRIX-VENTE-BAS-M2         PIC 9(6)V99.
016400           05  SM-PRIX-VENTE-HAUT-M2        PIC 9(6)V99.
016500           05  SM-SURFACE-MOYENNE           PIC 9(5)V99.
016600           05  SM-NB-TRANSACTIONS           PIC 9(7).
016700           05  SM-RENDEMENT-BRUT-PCT        PIC 9(3)V99.
016800           05  FILLER                       PIC X(12).
016900
017000       FD  C-COMBINE-COMPLET.
017100       01  C2-VILLE.
017200           05  C2-VILLE-NOM                 PIC X(30).
017300           05  C2-CODE-INSEE                PIC X(05).
017400           05  C2-DEPARTEMENT               PIC X(03).
017500           05  C2-LOYER-MOYEN-M2            PIC 9(3)V99.
017600           05  C2-LOYER-BAS-M2              PIC 9(3)V99.
017700           05  C2-LOYER-HAUT-M2             PIC 9(3)V99.
017800           05  C2-LOYER-FIABLE              PIC X(01).
017900           05  C2-TYPE-BIEN                 PIC X(12).
018000           05  C2-MATCHED                   PIC X(01).
018100           05  C2-PRIX-VENTE-MOYEN-M2       PIC 9(6)V99.
018200           05  C2-PRIX-VENTE-BAS-M2         PIC 9(6)V99.
018300           05  C2-PRIX-VENTE-HAUT-M2        PIC 9(6)V99.
018400           05  C2-SURFACE-MOYENNE           PIC 9(5)V99.
018500           05  C2-NB-TRANSACTIONS           PIC 9(7).
018600           05  C2-RENDEMENT-BRUT-PCT        PIC 9(3)V99.
018700           05  FILLER                       PIC X(12).
018800       01  C2-VILLE-R REDEFINES C2-VILLE    PIC X(122).
018900
019000       FD  C-DEPTS-RENDEMENT.
019100           COPY DEPTREND.
019200
019300      *    Total general des communes a donnees completes (REGLE U4),
019400      *    distinct du decoupage par departement porte par DEPTREND.
019500       FD  C-COMBINE-RESUME.
019600       01  CR-RESUME.
019700           05  CR-NB-VILLES-COMPLETES       PIC 9(5).
019800           05  FILLER                       PIC X(20).
019900******************************************************************
020000       WORKING-STORAGE SECTION.
020100
020200       COPY DEPTIDF.
020300
020400      *    Indice du departement IDF courant, en 77 independant
020500      *    comme CPT dans l'ancien PROJET COMMUNES (2-DEPTS).
020600       77  WK-IND-DEPT              PIC 9(1) COMP VALUE 0.
020700
020800      *    Total general des communes a donnees completes, distinct du
020900      *    decoupage par departement (cf. TD-NB-VILLES du bilan R6).
021000       77  WK-NB-VILLES-COMPLETES      PIC 9(5) COMP VALUE 0.
021100
021200       1   WORKING-DATA-MANAGER.
021300
021400           05  WK-IND-TROUVE            PIC 9(1) COMP VALUE 0.
021500           05  WK-PRIX-CHOISI           PIC 9(6)V99 VALUE 0.
021600           05  WK-VENTE-TROUVEE         PIC X(01) VALUE 'N'.
021700               88  WK-VENTE-OK          VALUE 'Y'.
021800               88  WK-VENTE-NON         VALUE 'N'.
021900           05  WK-ALPHABET-MIN          PIC X(26)
022000               VALUE 'abcdefghijklmnopqrstuvwxyz'.
022100           05  WK-ALPHABET-MAJ          PIC X(26)
022200               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022300           05  FILLER                   PIC X(05).
022400
022500       1   TABLE-DEPTS-MANAGER.
022600
022700           05  TABLEAU-DEPTS OCCURS 8.
022800               10  TD-NB-VILLES         PIC 9(5) COMP VALUE 0.
022900               10  TD-SOMME-PRIX        PIC 9(9)V99 VALUE 0.
023000               10  TD-SOMME-LOYER       PIC 9(7)V99 VALUE 0.
023100               10  TD-SOMME-RENDEMENT   PIC 9(7)V99 VALUE 0.
023200
023300      * ++===                                fin article rencontre ===++
023400       77  FIN-ENREG                PIC  X(01) VALUE  SPACE.
023500           88  FF                              VALUE  HIGH-VALUE.
023600
023700******************************************************************
023800       PROCEDURE DIVISION.
023900
024000       MAIN-PROCEDURE.
024100
024200           OPEN INPUT F-LOYERS
024300           OPEN INPUT F-VILLES-INDEXED
024400           OPEN OUTPUT C-COMBINE-TOUT
024500           OPEN OUTPUT C-COMBINE-TRI
024600
024700           PERFORM LIRE-LOYERS-IDF THRU LIRE-LOYERS-IDF-EXIT
024800               UNTIL FF
024900
025000           CLOSE F-LOYERS F-VILLES-INDEXED
025100           CLOSE C-COMBINE-TOUT C-COMBINE-TRI
025200
025300           SORT TRI-RENDEMENT
025400               ON DESCENDING KEY SM-RENDEMENT-BRUT-PCT
025500               USING C-COMBINE-TRI
025600               GIVING C-COMBINE-COMPLET
025700
025800           OPEN OUTPUT C-DEPTS-RENDEMENT
025900
026000           PERFORM ECRIRE-DEPTS-RENDEMENT
026100               VARYING WK-IND-DEPT FROM 1 BY 1
026200               UNTIL WK-IND-DEPT > 8
026300
026400           CLOSE C-DEPTS-RENDEMENT
026500
026600           OPEN OUTPUT C-COMBINE-RESUME
026700           MOVE WK-NB-VILLES-COMPLETES TO CR-NB-VILLES-COMPLETES
026800           WRITE CR-RESUME
026900           CLOSE C-COMBINE-RESUME
027000
027100           PERFORM FIN-PGM
027200           .
027300
027400******************************************************************
027500*        LECTURE DE LA CARTE DES LOYERS ET FILTRE IDF (REGLE U3)
027600
027700       LIRE-LOYERS-IDF.
027800
027900           READ F-LOYERS
028000               AT END
028100                   SET FF TO TRUE
028200                   GO TO LIRE-LOYERS-IDF-EXIT.
028300
028400           PERFORM FILTRER-IDF THRU FILTRER-IDF-EXIT
028500
028600           IF WK-IND-TROUVE > 0
028700               PERFORM CHERCHER-VILLE-VENTE
028800               PERFORM SELECTIONNER-BLOC-PRIX
028900               PERFORM CALCULER-RENDEMENT
029000               PERFORM ECRIRE-COMBINE
029100           END-IF
029200           .
029300       LIRE-LOYERS-IDF-EXIT.
029400           EXIT.
029500
029600******************************************************************
029700*        RECHERCHE DU DEPARTEMENT IDF (TABLE-DEPTS-IDF, 8 POSTES)
029800
029900       FILTRER-IDF.
030000
030100           MOVE 0 TO WK-IND-TROUVE
030200           MOVE 1 TO WK-IND-DEPT
030300
030400           PERFORM CHERCHER-DEPT-IDF THRU CHERCHER-DEPT-IDF-EXIT
030500               UNTIL WK-IND-DEPT > 8
030600                  OR WK-IND-TROUVE NOT = 0
030700           .
030800       FILTRER-IDF-EXIT.
030900           EXIT.
031000
031100******************************************************************
031200*        UNE POSITION DE LA TABLE-DEPTS-IDF (8 POSTES FIXES)
031300
031400       CHERCHER-DEPT-IDF.
031500
031600           IF LY-DEP = TDI-CODE(WK-IND-DEPT)
031700               MOVE WK-IND-DEPT TO WK-IND-TROUVE
031800               GO TO CHERCHER-DEPT-IDF-EXIT
031900           END-IF
032000
032100           ADD 1 TO WK-IND-DEPT
032200           .
032300       CHERCHER-DEPT-IDF-EXIT.
032400           EXIT.
032500
032600******************************************************************
032700*        RECHERCHE DES STATISTIQUES DE VENTE DE LA COMMUNE (REGLE U4
032800*        "appariement ville" - comparaison insensible a la casse)
032900
033000       CHERCHER-VILLE-VENTE.
033100
033200           MOVE LY-LIBGEO TO VX-VILLE-NOM
033300           INSPECT VX-VILLE-NOM
033400               CONVERTING WK-ALPHABET-MIN TO WK-ALPHABET-MAJ
033500           MOVE LY-DEP                         TO VX-CODE-DEPT
033600
033700           READ F-VILLES-INDEXED
033800               INVALID KEY
033900                   SET WK-VENTE-NON TO TRUE
034000               NOT INVALID KEY
034100                   SET WK-VENTE-OK TO TRUE
034200           END-READ
034300           .
034400
034500******************************************************************
034600*        SELECTION DU BLOC PRIX DE VENTE (REGLE U4 "selection prix")
034700
034800       SELECTIONNER-BLOC-PRIX.
034900
035000           IF WK-VENTE-OK
035100               SET CV-APPARIEMENT-OK TO TRUE
035200
035300               IF LY-BIEN-APPARTEMENTS
035400                   MOVE VX-APP-PRIX-MOYEN-M2 TO CV-PRIX-VENTE-MOYEN-M2
035500                   MOVE VX-APP-PRIX-MIN-M2   TO CV-PRIX-VENTE-BAS-M2
035600                   MOVE VX-APP-PRIX-MAX-M2   TO CV-PRIX-VENTE-HAUT-M2
035700                   MOVE VX-APP-SURFACE-MOYENNE TO CV-SURFACE-MOYENNE
035800               ELSE
035900                   MOVE VX-PRIX-MOYEN-M2     TO CV-PRIX-VENTE-MOYEN-M2
036000                   MOVE VX-PRIX-MIN-M2       TO CV-PRIX-VENTE-BAS-M2
036100                   MOVE VX-PRIX-MAX-M2       TO CV-PRIX-VENTE-HAUT-M2
036200                   MOVE VX-MAI-SURFACE-MOYENNE TO CV-SURFACE-MOYENNE
036300               END-IF
036400
036500               MOVE VX-NOMBRE-TRANSACTIONS TO CV-NB-TRANSACTIONS
036600           ELSE
036700               SET CV-APPARIEMENT-NON TO TRUE
036800               MOVE 0 TO CV-PRIX-VENTE-MOYEN-M2
036900               MOVE 0 TO CV-PRIX-VENTE-BAS-M2
037000               MOVE 0 TO CV-PRIX-VENTE-HAUT-M2
037100               MOVE 0 TO CV-SURFACE-MOYENNE
037200               MOVE 0 TO CV-NB-TRANSACTIONS
037300           END-IF
037400           .
037500
037600******************************************************************
037700*        CALCUL DU RENDEMENT BRUT (REGLE U4 "rendement")
037800
037900       CALCULER-RENDEMENT.
038000
038100           IF CV-APPARIEMENT-OK AND CV-PRIX-VENTE-MOYEN-M2 > 0
038200               COMPUTE CV-RENDEMENT-BRUT-PCT ROUNDED =
038300                   (LY-LOYPREDM2 * 12) / CV-PRIX-VENTE-MOYEN-M2 * 100
038400           ELSE
038500               MOVE 0 TO CV-RENDEMENT-BRUT-PCT
038600           END-IF
038700           .
038800
038900******************************************************************
039000*        EDITION DE L'ARTICLE R5 ET ACCUMULATION DU BILAN R6
039100
039200       ECRIRE-COMBINE.
039300
039400           MOVE LY-LIBGEO       TO CV-VILLE-NOM
039500           MOVE LY-INSEE-C      TO CV-CODE-INSEE
039600           MOVE LY-DEP          TO CV-DEPARTEMENT
039700           MOVE LY-LOYPREDM2    TO CV-LOYER-MOYEN-M2
039800           MOVE LY-LWR-IPM2     TO CV-LOYER-BAS-M2
039900           MOVE LY-UPR-IPM2     TO CV-LOYER-HAUT-M2
040000           MOVE LY-TYPE-BIEN    TO CV-TYPE-BIEN
040100
040200           IF LY-TYPPRED-COMMUNE
040300               SET CV-FIABLE TO TRUE
040400           ELSE
040500               SET CV-NON-FIABLE TO TRUE
040600           END-IF
040700
040800           WRITE CV-VILLE
040900
041000           IF CV-PRIX-VENTE-MOYEN-M2 > 0
041100               MOVE CV-VILLE-NOM           TO CT-VILLE-NOM
041200               MOVE CV-CODE-INSEE          TO CT-CODE-INSEE
041300               MOVE CV-DEPARTEMENT         TO CT-DEPARTEMENT
041400               MOVE CV-LOYER-MOYEN-M2      TO CT-LOYER-MOYEN-M2
041500               MOVE CV-LOYER-BAS-M2        TO CT-LOYER-BAS-M2
041600               MOVE CV-LOYER-HAUT-M2       TO CT-LOYER-HAUT-M2
041700               MOVE CV-LOYER-FIABLE        TO CT-LOYER-FIABLE
041800               MOVE CV-TYPE-BIEN           TO CT-TYPE-BIEN
041900               MOVE CV-MATCHED             TO CT-MATCHED
042000               MOVE CV-PRIX-VENTE-MOYEN-M2 TO CT-PRIX-VENTE-MOYEN-M2
042100               MOVE CV-PRIX-VENTE-BAS-M2   TO CT-PRIX-VENTE-BAS-M2
042200               MOVE CV-PRIX-VENTE-HAUT-M2  TO CT-PRIX-VENTE-HAUT-M2
042300               MOVE CV-SURFACE-MOYENNE     TO CT-SURFACE-MOYENNE
042400               MOVE CV-NB-TRANSACTIONS     TO CT-NB-TRANSACTIONS
042500               MOVE CV-RENDEMENT-BRUT-PCT  TO CT-RENDEMENT-BRUT-PCT
042600
042700               WRITE CT-VILLE
042800
042900               ADD 1 TO WK-NB-VILLES-COMPLETES
043000               ADD 1 TO TD-NB-VILLES(WK-IND-TROUVE)
043100               ADD CV-PRIX-VENTE-MOYEN-M2 TO TD-SOMME-PRIX(WK-IND-TROUVE)
043200               ADD CV-LOYER-MOYEN-M2 TO TD-SOMME-LOYER(WK-IND-TROUVE)
043300               ADD CV-RENDEMENT-BRUT-PCT
043400                   TO TD-SOMME-RENDEMENT(WK-IND-TROUVE)
043500           END-IF
043600           .
043700
043800******************************************************************
043900*        EDITION DE L'ARTICLE R6 D'UN DEPARTEMENT (REGLE U4)
044000
044100       ECRIRE-DEPTS-RENDEMENT.
044200
044300           IF TD-NB-VILLES(WK-IND-DEPT) > 0
044400               MOVE TDI-CODE(WK-IND-DEPT) TO DR-DEPARTEMENT
044500               MOVE TD-NB-VILLES(WK-IND-DEPT) TO DR-NB-VILLES
044600               COMPUTE DR-PRIX-VENTE-MOYEN ROUNDED =
044700                   TD-SOMME-PRIX(WK-IND-DEPT)
044800                       / TD-NB-VILLES(WK-IND-DEPT)
044900               COMPUTE DR-LOYER-MOYEN ROUNDED =
045000                   TD-SOMME-LOYER(WK-IND-DEPT)
045100                       / TD-NB-VILLES(WK-IND-DEPT)
045200               COMPUTE DR-RENDEMENT-MOYEN ROUNDED =
045300                   TD-SOMME-RENDEMENT(WK-IND-DEPT)
045400                       / TD-NB-VILLES(WK-IND-DEPT)
045500
045600               WRITE DR-DEPT
045700           END-IF
045800           .
045900
046000******************************************************************
046100       FIN-PGM.
046200           STOP RUN.
046300******************************************************************
